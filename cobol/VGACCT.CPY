000100******************************************************************
000200*    COPY MEMBER    - VGACCT
000300*    DESCRIPTION    - VANGUARD ACCOUNT-TO-LEDGER-ROOT MAP.  LOADED
000400*                     ENTIRELY INTO WORKING STORAGE AT GLIMPVG
000500*                     START-UP AND BINARY SEARCHED BY KEY.
000600*                     THE SAME 80-BYTE LAYOUT ALSO CARRIES THE
000700*                     THREE INCOME-ROLE ROWS - VGA-KEY HOLDS THE
000800*                     RESERVED LITERALS "ROLE:DIVIDEND",
000900*                     "ROLE:GAIN-ST" AND "ROLE:GAIN-LT" INSTEAD
001000*                     OF A REAL VG-ACCOUNT-ID FOR THOSE THREE.
001100*
001200*    04/02/09  RJT   ORIGINAL LAYOUT
001300******************************************************************
001400 01  VG-ACCTMAP-REC.
001500     05  VGA-KEY                 PIC X(20).
001600     05  VGA-ACCOUNT-ROOT        PIC X(60).
