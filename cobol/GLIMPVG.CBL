000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION
000300* GENERAL LEDGER SYSTEMS GROUP - ALL RIGHTS RESERVED
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     GLIMPVG.
000700 AUTHOR.         R J TAKACS.
000800 INSTALLATION.   GENERAL LEDGER SYSTEMS GROUP.
000900 DATE-WRITTEN.   02/12/09.
001000 DATE-COMPILED.
001100 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001200*
001300****************************************************************
001400*    PROGRAM:  GLIMPVG
001500*
001600*    NIGHTLY IMPORT STEP 2 OF 3 - VANGUARD BROKERAGE EXTRACT.
001700*    READS THE OVERNIGHT VG-TRANS DOWNLOAD, SKIPS ANYTHING
001800*    ALREADY ON THE LEDGER (KNOWN-ID FILE), MAPS EACH RECORD'S
001900*    ACCOUNT ID TO A LEDGER ACCOUNT ROOT VIA THE ACCOUNT-MAP
002000*    FILE, CLASSIFIES BY TRANSACTION CODE AND WRITES A TWO-
002100*    POSTING TRANSACTION PER SURVIVING RECORD.  RUNS AFTER
002200*    GLIMPFT SO LEDGER-OUT AND RUN-CTL ARE OPENED EXTEND, NOT
002300*    OUTPUT.
002400*
002500*    02/12/09  RJT   ORIGINAL
002600*    04/02/09  RJT   ACCOUNT-MAP LOOKUP ADDED (SEE GLACSCH) - THE
002700*                    FEED USED TO CARRY THE LEDGER ROOT DIRECTLY
002800*                    BUT VANGUARD DROPPED THE COLUMN (GL-0299)
002900*    09/02/99  DPS   Y2K REVIEW - VG-RECORD-DATE / VG-TRADE-DATE
003000*                    ARE FULL 8-DIGIT CCYYMMDD, NOT WINDOWED
003100*    07/19/13  RJT   VG-PRICE WIDENED TO 4 DECIMALS - REWORKED THE
003200*                    COST/PRICE COMPUTE IN 450 (REQ GL-0512)
003300*    06/23/14  RJT   ADDED THE RLCP/RSCP AND RDIV/RDDV REINVEST-
003400*                    FROM-CASH CODES - BROKERAGE ADDED THEM TO THE
003500*                    FEED WITHOUT NOTICE (REQ# GL-0530)
003600*    03/02/16  KLM   PER-CODE-GROUP COUNTS ADDED TO RUN-CTL SO
003700*                    GLIMRPT CAN BREAK THE CONTROL TOTALS OUT BY
003800*                    CLASSIFICATION (REQ# GL-0558)
003810*    08/19/16  KLM   PER-GROUP COUNT MOVED TO RC-DETAIL-WRITTEN -
003820*                    IT WAS SITTING IN RC-DETAIL-AMOUNT, WHICH IS
003830*                    A DOLLAR FIELD (REQ# GL-0561)
003840*    05/06/19  RJT   100 NOW CHECKS THE KID TABLE ENTRY COUNT
003850*                    AGAINST WS-KID-TABLE-MAX BEFORE EACH INSERT -
003860*                    A KNOWN-ID FILE OVER 20000 ROWS USED TO
003870*                    OVERRUN KID-ENTRY AND CORRUPT STORAGE INSTEAD
003880*                    OF ABENDING CLEANLY (REQ# GL-0716)
003900****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT VG-TRANS-FILE  ASSIGN TO VGTRANS
004700            FILE STATUS IS WS-VGFILE-STATUS.
004800     SELECT VG-ACCTMAP-FILE ASSIGN TO VGACCTMP
004900            FILE STATUS IS WS-ACCTFILE-STATUS.
005000     SELECT KNOWN-ID-FILE  ASSIGN TO KNOWNID
005100            FILE STATUS IS WS-KIDFILE-STATUS.
005200     SELECT LEDGER-OUT-FILE ASSIGN TO LEDGEROT
005300            FILE STATUS IS WS-LEDGER-STATUS.
005400     SELECT RUN-CTL-FILE   ASSIGN TO RUNCTL
005500            FILE STATUS IS WS-RUNCTL-STATUS.
005600****************************************************************
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  VG-TRANS-FILE
006000     RECORDING MODE IS F.
006100 COPY VG3REC.
006200*
006300 FD  VG-ACCTMAP-FILE
006400     RECORDING MODE IS F.
006500 COPY VGACCT.
006600*
006700 FD  KNOWN-ID-FILE
006800     RECORDING MODE IS F.
006900 COPY KNOWNID.
007000*
007100 FD  LEDGER-OUT-FILE
007200     RECORDING MODE IS F.
007300 COPY LEDGREC.
007400*
007500 FD  RUN-CTL-FILE
007600     RECORDING MODE IS F.
007700 COPY RUNCTL.
007800****************************************************************
007900 WORKING-STORAGE SECTION.
008000****************************************************************
008100 01  WS-FILE-STATUSES.
008200     05  WS-VGFILE-STATUS        PIC X(2)  VALUE SPACES.
008300     05  WS-ACCTFILE-STATUS      PIC X(2)  VALUE SPACES.
008400     05  WS-KIDFILE-STATUS       PIC X(2)  VALUE SPACES.
008500     05  WS-LEDGER-STATUS        PIC X(2)  VALUE SPACES.
008600     05  WS-RUNCTL-STATUS        PIC X(2)  VALUE SPACES.
008700*
008800 01  WS-SWITCHES.
008900     05  WS-VG-EOF               PIC X     VALUE 'N'.
009000         88  WS-VG-EOF-YES       VALUE 'Y'.
009100     05  WS-ACCTMAP-EOF          PIC X     VALUE 'N'.
009200         88  WS-ACCTMAP-EOF-YES  VALUE 'Y'.
009300     05  WS-KID-EOF              PIC X     VALUE 'N'.
009400         88  WS-KID-EOF-YES      VALUE 'Y'.
009500     05  WS-ABEND-SW             PIC X     VALUE 'N'.
009600         88  WS-ABEND-YES        VALUE 'Y'.
009700     05  WS-KID-FOUND-FLAG       PIC X     VALUE 'N'.
009800         88  WS-KID-WAS-FOUND    VALUE 'Y'.
009900         88  WS-KID-NOT-FOUND    VALUE 'N'.
010000     05  WS-ACCT-FOUND-FLAG      PIC X     VALUE 'N'.
010100         88  WS-ACCT-WAS-FOUND   VALUE 'Y'.
010200         88  WS-ACCT-NOT-FOUND   VALUE 'N'.
010300*
010310 77  WS-KID-TABLE-MAX            PIC S9(5)  COMP-3 VALUE 20000.
010330*
010400 01  WS-KID-SEARCH-AREA.
010500     05  WS-KID-SEARCH-SOURCE    PIC X(10) VALUE SPACES.
010600     05  WS-KID-SEARCH-ID        PIC X(36) VALUE SPACES.
010700*
010800 01  WS-SEQ-NO-WORK              PIC 9(10)  VALUE ZERO.
010900 01  WS-SEQ-NO-TEXT REDEFINES WS-SEQ-NO-WORK PIC X(10).
011000*
011100 01  WS-ACCT-SEARCH-KEY          PIC X(20) VALUE SPACES.
011200 01  WS-ACCT-FOUND-ROOT          PIC X(60) VALUE SPACES.
011300*
011400 01  WS-COUNTERS.
011500     05  WS-VG-READ-COUNT        PIC S9(9)     COMP-3 VALUE ZERO.
011600     05  WS-VG-DUP-COUNT         PIC S9(9)     COMP-3 VALUE ZERO.
011700     05  WS-VG-REJECT-COUNT      PIC S9(9)     COMP-3 VALUE ZERO.
011800     05  WS-VG-LINE-COUNT        PIC S9(9)     COMP-3 VALUE ZERO.
011900     05  WS-VG-AMOUNT-TOTAL      PIC S9(9)V99  COMP-3 VALUE ZERO.
012000*
012100 01  WS-SUBS.
012200     05  WS-VG-SUB               PIC S9(5)  COMP-3 VALUE ZERO.
012300     05  WS-SORT-I               PIC S9(5)  COMP-3 VALUE ZERO.
012400     05  WS-SORT-J               PIC S9(5)  COMP-3 VALUE ZERO.
012500     05  WS-ROLE-SUB             PIC S9(1)  COMP-3 VALUE ZERO.
012600     05  WS-VG-GROUP-NO          PIC S9(2)  COMP-3 VALUE ZERO.
012700*
012800* KIDTBL SUPPLIES THE IN-MEMORY, BINARY-SEARCHABLE COPY OF THE
012900* KNOWN-ID FILE FOR SOURCE VANGUARD ONLY.
013000 COPY KIDTBL.
013100*
013200****************************************************************
013300* IN-MEMORY COPY OF THE ACCOUNT-MAP FILE, SAME SHAPE GLACSCH
013400* EXPECTS.  ASSUMED TO ARRIVE FROM THE CONFIGURATION LIBRARY
013500* ALREADY SORTED ASCENDING BY KEY - IT IS A HAND-MAINTAINED
013600* TABLE OF A FEW DOZEN ROWS, NOT A DAILY EXTRACT.
013700****************************************************************
013800 01  ACCT-TABLE-AREA.
013900     05  ACCT-ENTRY-COUNT        PIC S9(4)  COMP-3 VALUE ZERO.
014000     05  ACCT-ENTRY OCCURS 1 TO 200 TIMES
014100                    DEPENDING ON ACCT-ENTRY-COUNT.
014200         10  ACCT-KEY            PIC X(20).
014300         10  ACCT-ROOT           PIC X(60).
014400*
014500****************************************************************
014600* THE THREE INCOME-ROLE ACCOUNTS ARE RESOLVED ONCE AT START-UP
014700* AND KEPT HERE - (1)=DIVIDEND-ACCT (2)=GAIN-ST-ACCT
014800* (3)=GAIN-LT-ACCT.  WS-ROLE-KEY IS THE MATCHING SEARCH LITERAL
014900* FOR EACH, BUILT THE SAME REDEFINES WAY AS THE MORTGAGE-PAYMENT
015000* COMPONENT TABLE IN GLIMPFT.
015100****************************************************************
015200 01  WS-ROLE-KEYS-INIT.
015300     05  FILLER  PIC X(20) VALUE 'ROLE:DIVIDEND'.
015400     05  FILLER  PIC X(20) VALUE 'ROLE:GAIN-ST'.
015500     05  FILLER  PIC X(20) VALUE 'ROLE:GAIN-LT'.
015600 01  WS-ROLE-KEYS REDEFINES WS-ROLE-KEYS-INIT.
015700     05  WS-ROLE-KEY OCCURS 3 TIMES PIC X(20).
015800 01  WS-ROLE-ACCTS.
015900     05  WS-ROLE-ACCT OCCURS 3 TIMES PIC X(60) VALUE SPACES.
016000*
016100****************************************************************
016200* SORTABLE WORKING COPY OF THE INBOUND VG-TRANS FEED, SORTED
016300* ASCENDING BY SEQUENCE NUMBER IN 230-SORT-VG-TABLE (SAME
016400* INSERTION-SORT SHAPE AS GLIMPFT'S 230, DIFFERENT KEY).
016500****************************************************************
016600 01  WS-VG-TABLE-AREA.
016700     05  WS-VG-ENTRY-COUNT       PIC S9(5)  COMP-3 VALUE ZERO.
016800     05  WS-VG-ENTRY OCCURS 1 TO 5000 TIMES
016900                    DEPENDING ON WS-VG-ENTRY-COUNT.
017000         10  VG-TBL-ACCOUNT-ID       PIC X(20).
017100         10  VG-TBL-SEQUENCE-NO      PIC 9(10).
017200         10  VG-TBL-TRANS-CODE       PIC X(4).
017300         10  VG-TBL-TRANS-TYPE       PIC X(30).
017400         10  VG-TBL-RECORD-DATE      PIC 9(8).
017500         10  VG-TBL-TRADE-DATE       PIC 9(8).
017600         10  VG-TBL-TICKER           PIC X(10).
017700         10  VG-TBL-INVESTMENT-NAME  PIC X(40).
017800             88  VG-TBL-IS-CASH  VALUE
017810                 'CASH                                    '.
017900         10  VG-TBL-PRINCIPAL-AMT    PIC S9(9)V99.
018000         10  VG-TBL-NET-AMT          PIC S9(9)V99.
018100         10  VG-TBL-QUANTITY         PIC S9(9)V9(4).
018200         10  VG-TBL-PRICE            PIC S9(7)V9(4).
018300*
018400* HOLD AREA FOR ONE TABLE ROW - SAME SHAPE AS ONE WS-VG-ENTRY ROW.
018500 01  WS-VG-SAVE-ENTRY.
018600     05  WS-SAVE-ACCOUNT-ID      PIC X(20).
018700     05  WS-SAVE-SEQUENCE-NO     PIC 9(10).
018800     05  WS-SAVE-TRANS-CODE      PIC X(4).
018900     05  WS-SAVE-TRANS-TYPE      PIC X(30).
019000     05  WS-SAVE-RECORD-DATE     PIC 9(8).
019100     05  WS-SAVE-TRADE-DATE      PIC 9(8).
019200     05  WS-SAVE-TICKER          PIC X(10).
019300     05  WS-SAVE-INVESTMENT-NAME PIC X(40).
019400     05  WS-SAVE-PRINCIPAL-AMT   PIC S9(9)V99.
019500     05  WS-SAVE-NET-AMT         PIC S9(9)V99.
019600     05  WS-SAVE-QUANTITY        PIC S9(9)V9(4).
019700     05  WS-SAVE-PRICE           PIC S9(7)V9(4).
019800*
019900****************************************************************
020000* PER-CLASSIFICATION-GROUP CONTROL COUNTS FOR THE RUN-CTL DETAIL
020100* TABLE.  ONE SLOT PER ROW OF THE VANGUARD-IMPORT CLASSIFICATION
020200* TABLE, PLUS "OTHER" - EXACTLY FILLS RUN-CTL'S 16-SLOT LIMIT.
020300****************************************************************
020400 01  WS-VG-GROUP-LABELS-INIT.
020500     05  FILLER  PIC X(20) VALUE 'BUY'.
020600     05  FILLER  PIC X(20) VALUE 'TRANSFER'.
020700     05  FILLER  PIC X(20) VALUE 'DIRECT TRANSFER'.
020800     05  FILLER  PIC X(20) VALUE 'WRITE-OFF'.
020900     05  FILLER  PIC X(20) VALUE 'REINVEST GAIN ST'.
021000     05  FILLER  PIC X(20) VALUE 'REINVEST GAIN LT'.
021100     05  FILLER  PIC X(20) VALUE 'REINVEST DIVIDEND'.
021200     05  FILLER  PIC X(20) VALUE 'ROLLOVER'.
021300     05  FILLER  PIC X(20) VALUE 'GAIN TO CASH'.
021400     05  FILLER  PIC X(20) VALUE 'GAIN REINV FR CASH'.
021500     05  FILLER  PIC X(20) VALUE 'DIVIDEND'.
021600     05  FILLER  PIC X(20) VALUE 'DIVIDEND REINVEST'.
021700     05  FILLER  PIC X(20) VALUE 'CONVERSION OUT'.
021800     05  FILLER  PIC X(20) VALUE 'CONVERSION IN'.
021900     05  FILLER  PIC X(20) VALUE 'SELL FOR EXCHANGE'.
022000     05  FILLER  PIC X(20) VALUE 'OTHER'.
022100 01  WS-VG-GROUP-LABEL-TBL REDEFINES WS-VG-GROUP-LABELS-INIT.
022200     05  WS-VG-GROUP-LABEL OCCURS 16 TIMES PIC X(20).
022300 01  WS-VG-GROUP-COUNTS.
022400     05  WS-VG-GROUP-COUNT OCCURS 16 TIMES PIC S9(9) COMP-3
022500                                           VALUE ZERO.
022600*
022700****************************************************************
022800* PER-TRANSACTION WORK AREA BUILT BY 405/400 AND CONSUMED BY 900.
022900****************************************************************
023000 01  WS-VG-TXN-WORK.
023100     05  WS-VG-ROOT              PIC X(60) VALUE SPACES.
023200     05  WS-VG-CASH-ACCT         PIC X(60) VALUE SPACES.
023300     05  WS-VG-FUND-ACCT         PIC X(60) VALUE SPACES.
023400     05  WS-VG-SRC-ACCOUNT       PIC X(60) VALUE SPACES.
023500     05  WS-VG-SRC-CURRENCY      PIC X(10) VALUE SPACES.
023600     05  WS-VG-SRC-USD-AMT       PIC S9(9)V99     VALUE ZERO.
023700     05  WS-VG-SRC-QTY           PIC S9(9)V9(4)   VALUE ZERO.
023800     05  WS-VG-DST-ACCOUNT       PIC X(60) VALUE SPACES.
023900     05  WS-VG-DST-CURRENCY      PIC X(10) VALUE SPACES.
024000     05  WS-VG-DST-USD-AMT       PIC S9(9)V99     VALUE ZERO.
024100     05  WS-VG-DST-QTY           PIC S9(9)V9(4)   VALUE ZERO.
024200     05  WS-VG-COST-PRICE        PIC S9(7)V9(4)   VALUE ZERO.
024300     05  WS-VG-COST-FLAG         PIC X(1)  VALUE SPACE.
024400         88  WS-VG-COST-IS-BASIS VALUE 'C'.
024500         88  WS-VG-COST-IS-PRICE VALUE 'P'.
024600     05  WS-VG-NARRATION         PIC X(60) VALUE SPACES.
024700*
024800****************************************************************
024900 PROCEDURE DIVISION.
025000****************************************************************
025100 000-MAIN.
025200     PERFORM 050-OPEN-FILES.
025300     IF NOT WS-ABEND-YES
025400         PERFORM 100-LOAD-KNOWN-IDS
025500         PERFORM 150-LOAD-ACCT-MAP
025600         PERFORM 160-LOOKUP-ROLE-ACCOUNTS
025700         PERFORM 200-LOAD-AND-SORT-VG-TABLE
025800         PERFORM 300-PROCESS-VG-TABLE
025900         PERFORM 800-WRITE-RUN-CTL
026000     END-IF.
026100     PERFORM 060-CLOSE-FILES.
026200     GOBACK.
026300*
026400 050-OPEN-FILES.
026500     OPEN INPUT  VG-TRANS-FILE
026600               VG-ACCTMAP-FILE
026700               KNOWN-ID-FILE
026800          EXTEND LEDGER-OUT-FILE
026900               RUN-CTL-FILE.
027000     IF WS-VGFILE-STATUS NOT = '00'
027100         DISPLAY 'GLIMPVG - ERROR OPENING VG-TRANS-FILE, RC: '
027200                 WS-VGFILE-STATUS
027300         SET WS-ABEND-YES TO TRUE
027400     END-IF.
027500     IF WS-ACCTFILE-STATUS NOT = '00'
027600         DISPLAY 'GLIMPVG - ERROR OPENING VG-ACCTMAP-FILE, RC: '
027700                 WS-ACCTFILE-STATUS
027800         SET WS-ABEND-YES TO TRUE
027900     END-IF.
028000     IF WS-KIDFILE-STATUS NOT = '00'
028100         DISPLAY 'GLIMPVG - ERROR OPENING KNOWN-ID-FILE, RC: '
028200                 WS-KIDFILE-STATUS
028300         SET WS-ABEND-YES TO TRUE
028400     END-IF.
028500     IF WS-LEDGER-STATUS NOT = '00'
028600         DISPLAY 'GLIMPVG - ERROR OPENING LEDGER-OUT-FILE, RC: '
028700                 WS-LEDGER-STATUS
028800         SET WS-ABEND-YES TO TRUE
028900     END-IF.
029000     IF WS-RUNCTL-STATUS NOT = '00'
029100         DISPLAY 'GLIMPVG - ERROR OPENING RUN-CTL-FILE, RC: '
029200                 WS-RUNCTL-STATUS
029300         SET WS-ABEND-YES TO TRUE
029400     END-IF.
029500     IF WS-ABEND-YES
029600         MOVE 16 TO RETURN-CODE
029700     END-IF.
029800*
029900 060-CLOSE-FILES.
030000     CLOSE VG-TRANS-FILE VG-ACCTMAP-FILE KNOWN-ID-FILE
030100           LEDGER-OUT-FILE RUN-CTL-FILE.
030200*
030300****************************************************************
030400* 100 - LOAD KNOWN-ID FILE, KEEPING ONLY SOURCE VANGUARD (SAME
030500* SHAPE AS GLIMPFT'S 100, SEE THAT PROGRAM FOR THE SORTED-FEED
030600* ASSUMPTION).
030700****************************************************************
030800 100-LOAD-KNOWN-IDS.
030900     PERFORM 105-READ-KNOWN-ID.
031000     PERFORM 110-LOAD-ONE-KNOWN-ID THRU 110-LOAD-ONE-KNOWN-ID-EXIT
031100         UNTIL WS-KID-EOF-YES OR WS-ABEND-YES.
031200*
031300 105-READ-KNOWN-ID.
031400     READ KNOWN-ID-FILE
031500         AT END MOVE 'Y' TO WS-KID-EOF.
031600*
031700 110-LOAD-ONE-KNOWN-ID.
031720     IF KN-SRC-VANGUARD
031730         IF KID-ENTRY-COUNT >= WS-KID-TABLE-MAX
031740             DISPLAY 'GLIMPVG - KNOWN-ID TABLE FULL, ABEND'
031750             SET WS-ABEND-YES TO TRUE
031760             GO TO 110-LOAD-ONE-KNOWN-ID-EXIT
031770         END-IF
031800         ADD 1 TO KID-ENTRY-COUNT
031900         MOVE KN-SOURCE    TO KID-SOURCE(KID-ENTRY-COUNT)
032000         MOVE KN-TRANS-ID  TO KID-ID(KID-ENTRY-COUNT)
032100     END-IF.
032200     PERFORM 105-READ-KNOWN-ID.
032280 110-LOAD-ONE-KNOWN-ID-EXIT.
032290     EXIT.
032300*
032500****************************************************************
032600* 150 - LOAD THE ACCOUNT-MAP FILE (INCLUDING THE THREE ROLE
032700* ROWS) INTO ACCT-TABLE-AREA.
032800****************************************************************
032900 150-LOAD-ACCT-MAP.
033000     PERFORM 152-READ-ACCTMAP.
033100     PERFORM 154-LOAD-ONE-ACCTMAP-ROW
033200         UNTIL WS-ACCTMAP-EOF-YES.
033300*
033400 152-READ-ACCTMAP.
033500     READ VG-ACCTMAP-FILE
033600         AT END MOVE 'Y' TO WS-ACCTMAP-EOF.
033700*
033800 154-LOAD-ONE-ACCTMAP-ROW.
033900     ADD 1 TO ACCT-ENTRY-COUNT.
034000     MOVE VGA-KEY          TO ACCT-KEY(ACCT-ENTRY-COUNT).
034100     MOVE VGA-ACCOUNT-ROOT TO ACCT-ROOT(ACCT-ENTRY-COUNT).
034200     PERFORM 152-READ-ACCTMAP.
034300*
034400 160-LOOKUP-ROLE-ACCOUNTS.
034500     PERFORM 165-LOOKUP-ONE-ROLE-ACCT
034600         VARYING WS-ROLE-SUB FROM 1 BY 1
034700         UNTIL WS-ROLE-SUB > 3.
034800*
034900 165-LOOKUP-ONE-ROLE-ACCT.
035000     MOVE WS-ROLE-KEY(WS-ROLE-SUB) TO WS-ACCT-SEARCH-KEY.
035100     SET WS-ACCT-NOT-FOUND TO TRUE.
035200     CALL 'GLACSCH' USING ACCT-ENTRY-COUNT, ACCT-ENTRY,
035300              WS-ACCT-SEARCH-KEY, WS-ACCT-FOUND-ROOT,
035400              WS-ACCT-FOUND-FLAG.
035500     IF WS-ACCT-WAS-FOUND
035600         MOVE WS-ACCT-FOUND-ROOT TO WS-ROLE-ACCT(WS-ROLE-SUB)
035700     ELSE
035800         MOVE 'Expenses:FIXME' TO WS-ROLE-ACCT(WS-ROLE-SUB)
035900         DISPLAY 'GLIMPVG - WARNING, NO ACCOUNT MAP ROW FOR '
036000                 WS-ACCT-SEARCH-KEY
036100     END-IF.
036200*
036300****************************************************************
036400* 200 - LOAD THE VG-TRANS FEED AND SORT ASCENDING BY SEQUENCE
036500* NUMBER (RESTATEMENT #2 OF THE ADSORT INSERTION-SORT IDIOM -
036600* SEE GLIMPFT 230 FOR THE FIRST).
036700****************************************************************
036800 200-LOAD-AND-SORT-VG-TABLE.
036900     PERFORM 205-READ-VG-RECORD.
037000     PERFORM 210-LOAD-ONE-VG-RECORD
037100         UNTIL WS-VG-EOF-YES.
037200     PERFORM 230-SORT-VG-TABLE.
037300*
037400 205-READ-VG-RECORD.
037500     READ VG-TRANS-FILE
037600         AT END MOVE 'Y' TO WS-VG-EOF.
037700*
037800 210-LOAD-ONE-VG-RECORD.
037900     ADD 1 TO WS-VG-ENTRY-COUNT.
038000     MOVE VG-ACCOUNT-ID  TO
038010         VG-TBL-ACCOUNT-ID(WS-VG-ENTRY-COUNT).
038020     MOVE VG-SEQUENCE-NO TO
038030         VG-TBL-SEQUENCE-NO(WS-VG-ENTRY-COUNT).
038040     MOVE VG-TRANS-CODE  TO
038050         VG-TBL-TRANS-CODE(WS-VG-ENTRY-COUNT).
038060     MOVE VG-TRANS-TYPE  TO
038070         VG-TBL-TRANS-TYPE(WS-VG-ENTRY-COUNT).
038080     MOVE VG-RECORD-DATE TO
038090         VG-TBL-RECORD-DATE(WS-VG-ENTRY-COUNT).
038100     MOVE VG-TRADE-DATE  TO
038110         VG-TBL-TRADE-DATE(WS-VG-ENTRY-COUNT).
038120     MOVE VG-TICKER      TO VG-TBL-TICKER(WS-VG-ENTRY-COUNT).
038130     MOVE VG-INVESTMENT-NAME TO
038140         VG-TBL-INVESTMENT-NAME(WS-VG-ENTRY-COUNT).
038150     MOVE VG-PRINCIPAL-AMT   TO
038160         VG-TBL-PRINCIPAL-AMT(WS-VG-ENTRY-COUNT).
038170     MOVE VG-NET-AMT     TO VG-TBL-NET-AMT(WS-VG-ENTRY-COUNT).
038180     MOVE VG-QUANTITY    TO
038190         VG-TBL-QUANTITY(WS-VG-ENTRY-COUNT).
038200     MOVE VG-PRICE       TO VG-TBL-PRICE(WS-VG-ENTRY-COUNT).
039200     PERFORM 205-READ-VG-RECORD.
039300*
039400 230-SORT-VG-TABLE.
039500     IF WS-VG-ENTRY-COUNT > 1
039600         PERFORM 235-SORT-ONE-ENTRY
039700             VARYING WS-SORT-I FROM 2 BY 1
039800             UNTIL WS-SORT-I > WS-VG-ENTRY-COUNT
039900     END-IF.
040000*
040100 235-SORT-ONE-ENTRY.
040200     MOVE WS-VG-ENTRY(WS-SORT-I) TO WS-VG-SAVE-ENTRY.
040300     MOVE WS-SORT-I              TO WS-SORT-J.
040400     SUBTRACT 1 FROM WS-SORT-J.
040500     PERFORM 240-SHIFT-ENTRY-DOWN
040600         UNTIL WS-SORT-J < 1
040700            OR VG-TBL-SEQUENCE-NO(WS-SORT-J) <=
040710               WS-SAVE-SEQUENCE-NO.
040800     ADD 1 TO WS-SORT-J.
040900     MOVE WS-VG-SAVE-ENTRY TO WS-VG-ENTRY(WS-SORT-J).
041000*
041100 240-SHIFT-ENTRY-DOWN.
041200     MOVE WS-VG-ENTRY(WS-SORT-J) TO WS-VG-ENTRY(WS-SORT-J + 1).
041300     SUBTRACT 1 FROM WS-SORT-J.
041400*
041500****************************************************************
041600* 300 - WALK THE SORTED TABLE: DEDUP, MAP THE ACCOUNT, CLASSIFY,
041700* WRITE.
041800****************************************************************
041900 300-PROCESS-VG-TABLE.
042000     IF WS-VG-ENTRY-COUNT > 0
042100         PERFORM 310-PROCESS-ONE-VG-ENTRY
042200             VARYING WS-VG-SUB FROM 1 BY 1
042300             UNTIL WS-VG-SUB > WS-VG-ENTRY-COUNT
042400     END-IF.
042500*
042600 310-PROCESS-ONE-VG-ENTRY.
042700     ADD 1 TO WS-VG-READ-COUNT.
042800     MOVE 'VANGUARD'                     TO WS-KID-SEARCH-SOURCE.
042900     MOVE VG-TBL-SEQUENCE-NO(WS-VG-SUB)  TO WS-SEQ-NO-WORK.
043000     MOVE WS-SEQ-NO-TEXT                 TO WS-KID-SEARCH-ID.
043100     SET WS-KID-NOT-FOUND TO TRUE.
043200     CALL 'GLKIDSCH' USING KID-ENTRY-COUNT, KID-ENTRY,
043300              WS-KID-SEARCH-SOURCE, WS-KID-SEARCH-ID,
043400              WS-KID-FOUND-FLAG.
043500     IF WS-KID-WAS-FOUND
043600         ADD 1 TO WS-VG-DUP-COUNT
043700     ELSE
043800         PERFORM 155-LOOKUP-ACCT-ROOT
043900         IF WS-ACCT-NOT-FOUND
044000             ADD 1 TO WS-VG-REJECT-COUNT
044100         ELSE
044200             ADD VG-TBL-PRINCIPAL-AMT(WS-VG-SUB) TO
044300                                          WS-VG-AMOUNT-TOTAL
044400             PERFORM 400-CLASSIFY-TRANS-CODE
044500             PERFORM 900-WRITE-VG-TRANSACTION
044600             ADD 1 TO WS-VG-GROUP-COUNT(WS-VG-GROUP-NO)
044700         END-IF
044800     END-IF.
044900*
045000 155-LOOKUP-ACCT-ROOT.
045100     MOVE VG-TBL-ACCOUNT-ID(WS-VG-SUB) TO WS-ACCT-SEARCH-KEY.
045200     SET WS-ACCT-NOT-FOUND TO TRUE.
045300     CALL 'GLACSCH' USING ACCT-ENTRY-COUNT, ACCT-ENTRY,
045400              WS-ACCT-SEARCH-KEY, WS-ACCT-FOUND-ROOT,
045500              WS-ACCT-FOUND-FLAG.
045600     IF WS-ACCT-WAS-FOUND
045700         MOVE WS-ACCT-FOUND-ROOT TO WS-VG-ROOT
045800         STRING WS-VG-ROOT DELIMITED BY SPACE
045900                ':Cash' DELIMITED BY SIZE
046000                INTO WS-VG-CASH-ACCT
046100         STRING WS-VG-ROOT DELIMITED BY SPACE
046200                ':' DELIMITED BY SIZE
046300                VG-TBL-TICKER(WS-VG-SUB) DELIMITED BY SPACE
046400                INTO WS-VG-FUND-ACCT
046500     END-IF.
046600*
046700****************************************************************
046800* 400 - CLASSIFY BY VG-TRANS-CODE.  405 SETS THE FULL SET OF
046900* DEFAULTS FIRST; EACH WHEN-CLAUSE THEN OVERRIDES ONLY WHAT THE
047000* BUSINESS RULES TABLE SAYS CHANGES FOR THAT CODE.
047100****************************************************************
047200 400-CLASSIFY-TRANS-CODE.
047300     PERFORM 405-SET-DEFAULTS.
047400     EVALUATE VG-TBL-TRANS-CODE(WS-VG-SUB)
047500         WHEN '5005' WHEN '7066' WHEN '7001' WHEN 'BUY '
047600             MOVE 1 TO WS-VG-GROUP-NO
047700             MOVE WS-VG-CASH-ACCT TO WS-VG-SRC-ACCOUNT
047800         WHEN '9558' WHEN '9555'
047900             MOVE 2 TO WS-VG-GROUP-NO
048000             MOVE WS-VG-CASH-ACCT TO WS-VG-SRC-ACCOUNT
048100         WHEN 'DTRF'
048200             MOVE 3 TO WS-VG-GROUP-NO
048300             PERFORM 410-CLASSIFY-DTRF
048400         WHEN 'WOFF'
048500             MOVE 4 TO WS-VG-GROUP-NO
048600             MOVE VG-TBL-PRINCIPAL-AMT(WS-VG-SUB) TO
048610                                              WS-VG-SRC-USD-AMT
048700             MOVE WS-VG-CASH-ACCT           TO WS-VG-DST-ACCOUNT
048800             MOVE 'USD'                     TO WS-VG-DST-CURRENCY
048900             COMPUTE WS-VG-DST-USD-AMT =
049000                     VG-TBL-PRINCIPAL-AMT(WS-VG-SUB) * -1
049100             MOVE ZERO TO WS-VG-DST-QTY
049200             MOVE ZERO TO WS-VG-COST-PRICE
049300             MOVE SPACE TO WS-VG-COST-FLAG
049400         WHEN '8037'
049500             MOVE 5 TO WS-VG-GROUP-NO
049600             MOVE WS-ROLE-ACCT(2) TO WS-VG-SRC-ACCOUNT
049700         WHEN '8035'
049800             MOVE 6 TO WS-VG-GROUP-NO
049900             MOVE WS-ROLE-ACCT(3) TO WS-VG-SRC-ACCOUNT
050000         WHEN '5010' WHEN '8015' WHEN '8112'
050100             MOVE 7 TO WS-VG-GROUP-NO
050200             MOVE WS-ROLE-ACCT(1) TO WS-VG-SRC-ACCOUNT
050300         WHEN 'ROLL'
050400             MOVE 8 TO WS-VG-GROUP-NO
050500             MOVE 'Assets:Retirement:OldAccount' TO
050510                                              WS-VG-SRC-ACCOUNT
050600             MOVE VG-TBL-PRINCIPAL-AMT(WS-VG-SUB) TO
050610                                              WS-VG-SRC-USD-AMT
050700             MOVE WS-VG-CASH-ACCT           TO WS-VG-DST-ACCOUNT
050800             MOVE 'USD'                     TO WS-VG-DST-CURRENCY
050900             COMPUTE WS-VG-DST-USD-AMT =
051000                     VG-TBL-PRINCIPAL-AMT(WS-VG-SUB) * -1
051100             MOVE ZERO TO WS-VG-DST-QTY
051200             MOVE ZERO TO WS-VG-COST-PRICE
051300             MOVE SPACE TO WS-VG-COST-FLAG
051400         WHEN 'SCAP' WHEN 'LCAP'
051500             MOVE 9 TO WS-VG-GROUP-NO
051600             MOVE WS-ROLE-ACCT(2)  TO WS-VG-DST-ACCOUNT
051700             MOVE 'USD'            TO WS-VG-DST-CURRENCY
051800             MOVE VG-TBL-PRINCIPAL-AMT(WS-VG-SUB) TO
051810                                              WS-VG-DST-USD-AMT
051900             MOVE ZERO             TO WS-VG-DST-QTY
052000             MOVE ZERO             TO WS-VG-COST-PRICE
052100             MOVE SPACE            TO WS-VG-COST-FLAG
052200             IF VG-TBL-TRANS-CODE(WS-VG-SUB) = 'LCAP'
052300                 MOVE 'Gain (LT)' TO WS-VG-NARRATION
052400             ELSE
052500                 MOVE 'Gain (ST)' TO WS-VG-NARRATION
052600             END-IF
052700         WHEN 'RLCP' WHEN 'RSCP'
052800             MOVE 10 TO WS-VG-GROUP-NO
052900             IF VG-TBL-TRANS-CODE(WS-VG-SUB) = 'RLCP'
053000                 MOVE 'Gain (LT)' TO WS-VG-NARRATION
053100             ELSE
053200                 MOVE 'Gain (ST)' TO WS-VG-NARRATION
053300             END-IF
053400         WHEN 'DIV '
053500             MOVE 11 TO WS-VG-GROUP-NO
053600             MOVE WS-ROLE-ACCT(1)  TO WS-VG-DST-ACCOUNT
053700             MOVE 'USD'            TO WS-VG-DST-CURRENCY
053800             MOVE VG-TBL-PRINCIPAL-AMT(WS-VG-SUB) TO
053810                                              WS-VG-DST-USD-AMT
053900             MOVE ZERO             TO WS-VG-DST-QTY
054000             MOVE ZERO             TO WS-VG-COST-PRICE
054100             MOVE SPACE            TO WS-VG-COST-FLAG
054200             MOVE 'Dividend'       TO WS-VG-NARRATION
054300         WHEN 'RDIV' WHEN 'RDDV'
054400             MOVE 12 TO WS-VG-GROUP-NO
054500             MOVE 'Dividend'       TO WS-VG-NARRATION
054600         WHEN 'CNVO'
054700             MOVE 13 TO WS-VG-GROUP-NO
054800             PERFORM 460-COMPUTE-CONVERSION-PRICE
054900             MOVE 'P' TO WS-VG-COST-FLAG
055000         WHEN 'CNVI'
055100             MOVE 14 TO WS-VG-GROUP-NO
055200             PERFORM 460-COMPUTE-CONVERSION-PRICE
055300             MOVE 'C' TO WS-VG-COST-FLAG
055400         WHEN 'SELE'
055500             MOVE 15 TO WS-VG-GROUP-NO
055600             MOVE VG-TBL-PRICE(WS-VG-SUB) TO WS-VG-COST-PRICE
055700             MOVE 'P' TO WS-VG-COST-FLAG
055800         WHEN OTHER
055900             MOVE 16 TO WS-VG-GROUP-NO
056000     END-EVALUATE.
056100*
056200 405-SET-DEFAULTS.
056300     MOVE 'Expenses:FIXME'  TO WS-VG-SRC-ACCOUNT.
056400     MOVE 'USD'             TO WS-VG-SRC-CURRENCY.
056500     COMPUTE WS-VG-SRC-USD-AMT =
056510            VG-TBL-PRINCIPAL-AMT(WS-VG-SUB) * -1.
056600     MOVE ZERO              TO WS-VG-SRC-QTY.
056700     MOVE WS-VG-FUND-ACCT   TO WS-VG-DST-ACCOUNT.
056800     MOVE VG-TBL-TICKER(WS-VG-SUB) TO WS-VG-DST-CURRENCY.
056900     MOVE ZERO              TO WS-VG-DST-USD-AMT.
057000     MOVE VG-TBL-QUANTITY(WS-VG-SUB) TO WS-VG-DST-QTY.
057100     PERFORM 450-COMPUTE-DEFAULT-COST.
057200     MOVE SPACES TO WS-VG-NARRATION.
057300     STRING VG-TBL-TRANS-TYPE(WS-VG-SUB)      DELIMITED BY SPACE
057400            ' - '                              DELIMITED BY SIZE
057500            VG-TBL-TICKER(WS-VG-SUB)           DELIMITED BY SPACE
057600            ' - '                              DELIMITED BY SIZE
057700            VG-TBL-INVESTMENT-NAME(WS-VG-SUB)  DELIMITED BY SPACE
057800            INTO WS-VG-NARRATION.
057900*
058000 410-CLASSIFY-DTRF.
058100     IF VG-TBL-IS-CASH(WS-VG-SUB)
058200         MOVE VG-TBL-PRINCIPAL-AMT(WS-VG-SUB) TO WS-VG-SRC-USD-AMT
058300         MOVE ZERO                      TO WS-VG-SRC-QTY
058400         MOVE WS-VG-CASH-ACCT           TO WS-VG-DST-ACCOUNT
058500         MOVE 'USD'                     TO WS-VG-DST-CURRENCY
058600         COMPUTE WS-VG-DST-USD-AMT =
058700                 VG-TBL-PRINCIPAL-AMT(WS-VG-SUB) * -1
058800         MOVE ZERO                      TO WS-VG-DST-QTY
058900         MOVE ZERO                      TO WS-VG-COST-PRICE
059000         MOVE SPACE                     TO WS-VG-COST-FLAG
059100     ELSE
059200         MOVE VG-TBL-TICKER(WS-VG-SUB)   TO WS-VG-SRC-CURRENCY
059300         MOVE ZERO                       TO WS-VG-SRC-USD-AMT
059400         COMPUTE WS-VG-SRC-QTY = VG-TBL-QUANTITY(WS-VG-SUB) * -1
059500     END-IF.
059600*
059700****************************************************************
059800* 450 - DEFAULT COST-BASIS LOGIC: PRICE IF PRESENT, ELSE NET
059900* AMOUNT OVER QUANTITY (4-DECIMAL, ROUNDED HALF-UP), ELSE NONE.
060000****************************************************************
060100 450-COMPUTE-DEFAULT-COST.
060200     IF VG-TBL-PRICE(WS-VG-SUB) NOT = ZERO
060300         MOVE VG-TBL-PRICE(WS-VG-SUB) TO WS-VG-COST-PRICE
060400         MOVE 'C' TO WS-VG-COST-FLAG
060500     ELSE
060600         IF VG-TBL-NET-AMT(WS-VG-SUB) NOT = ZERO
060700            AND VG-TBL-QUANTITY(WS-VG-SUB) > ZERO
060800             COMPUTE WS-VG-COST-PRICE ROUNDED =
060900                     VG-TBL-NET-AMT(WS-VG-SUB) /
061000                     VG-TBL-QUANTITY(WS-VG-SUB)
061100             MOVE 'C' TO WS-VG-COST-FLAG
061200         ELSE
061300             MOVE ZERO  TO WS-VG-COST-PRICE
061400             MOVE SPACE TO WS-VG-COST-FLAG
061500         END-IF
061600     END-IF.
061700*
061800****************************************************************
061900* 460 - CNVO/CNVI SHARE THE SAME NET-AMOUNT-OVER-QUANTITY
062000* COMPUTE - ONLY THE CALLER (400) SETS THE COST-FLAG DIFFERENTLY.
062100****************************************************************
062200 460-COMPUTE-CONVERSION-PRICE.
062300     IF VG-TBL-QUANTITY(WS-VG-SUB) > ZERO
062400         COMPUTE WS-VG-COST-PRICE ROUNDED =
062500                 VG-TBL-NET-AMT(WS-VG-SUB) /
062600                 VG-TBL-QUANTITY(WS-VG-SUB)
062700     ELSE
062800         MOVE ZERO TO WS-VG-COST-PRICE
062900     END-IF.
063000*
063100****************************************************************
063200* 900 - EMIT THE TRANSACTION HEADER AND ITS TWO POSTINGS.
063300****************************************************************
063400 900-WRITE-VG-TRANSACTION.
063500     MOVE SPACES  TO LEDGER-OUT-REC.
063600     MOVE ZERO    TO LG-AMOUNT LG-QUANTITY LG-COST-PRICE.
063700     SET LG-IS-HEADER TO TRUE.
063800     MOVE VG-TBL-RECORD-DATE(WS-VG-SUB) TO LG-DATE.
063900     MOVE 'VANGUARD'                    TO LG-SOURCE.
064000     MOVE 'Vanguard'                    TO LG-PAYEE.
064100     MOVE WS-VG-NARRATION               TO LG-NARRATION.
064200     PERFORM 950-WRITE-LEDGER-LINE.
064300     PERFORM 910-WRITE-SRC-POSTING.
064400     PERFORM 920-WRITE-DST-POSTING.
064500*
064600 910-WRITE-SRC-POSTING.
064700     MOVE SPACES  TO LEDGER-OUT-REC.
064800     MOVE ZERO    TO LG-AMOUNT LG-QUANTITY LG-COST-PRICE.
064900     MOVE SPACE   TO LG-COST-FLAG.
065000     SET LG-IS-POSTING TO TRUE.
065100     MOVE VG-TBL-RECORD-DATE(WS-VG-SUB) TO LG-DATE.
065200     MOVE 'VANGUARD'                    TO LG-SOURCE.
065300     MOVE WS-VG-SRC-ACCOUNT             TO LG-ACCOUNT.
065400     MOVE WS-VG-SRC-CURRENCY            TO LG-CURRENCY.
065500     IF WS-VG-SRC-CURRENCY = 'USD'
065600         MOVE WS-VG-SRC-USD-AMT TO LG-AMOUNT
065700     ELSE
065800         MOVE WS-VG-SRC-QTY     TO LG-QUANTITY
065900     END-IF.
066000     PERFORM 950-WRITE-LEDGER-LINE.
066100*
066200 920-WRITE-DST-POSTING.
066300     MOVE SPACES  TO LEDGER-OUT-REC.
066400     MOVE ZERO    TO LG-AMOUNT LG-QUANTITY LG-COST-PRICE.
066500     SET LG-IS-POSTING TO TRUE.
066600     MOVE VG-TBL-RECORD-DATE(WS-VG-SUB) TO LG-DATE.
066700     MOVE 'VANGUARD'                    TO LG-SOURCE.
066800     MOVE WS-VG-DST-ACCOUNT             TO LG-ACCOUNT.
066900     MOVE WS-VG-DST-CURRENCY            TO LG-CURRENCY.
067000     IF WS-VG-DST-CURRENCY = 'USD'
067100         MOVE WS-VG-DST-USD-AMT TO LG-AMOUNT
067200     ELSE
067300         MOVE WS-VG-DST-QTY     TO LG-QUANTITY
067400     END-IF.
067500     MOVE WS-VG-COST-PRICE TO LG-COST-PRICE.
067600     MOVE WS-VG-COST-FLAG  TO LG-COST-FLAG.
067700     PERFORM 950-WRITE-LEDGER-LINE.
067800*
067900 950-WRITE-LEDGER-LINE.
068000     WRITE LEDGER-OUT-REC.
068100     IF WS-LEDGER-STATUS NOT = '00'
068200         DISPLAY 'GLIMPVG - ERROR WRITING LEDGER-OUT-FILE, RC: '
068300                 WS-LEDGER-STATUS
068400     ELSE
068500         ADD 1 TO WS-VG-LINE-COUNT
068600     END-IF.
068700*
068800****************************************************************
068900* 800 - APPEND THE ONE-RECORD VANGUARD CONTROL SUMMARY TO
069000* RUN-CTL FOR GLIMRPT.
069100****************************************************************
069200 800-WRITE-RUN-CTL.
069300     MOVE SPACES              TO RUN-CTL-REC.
069400     MOVE 'VANGUARD'          TO RC-UNIT-CODE.
069500     MOVE WS-VG-READ-COUNT    TO RC-READ-COUNT.
069600     MOVE WS-VG-DUP-COUNT     TO RC-DUP-COUNT.
069700     MOVE ZERO                TO RC-SKIP-COUNT.
069800     MOVE WS-VG-REJECT-COUNT  TO RC-REJECT-COUNT.
069900     COMPUTE RC-WRITTEN-COUNT = WS-VG-READ-COUNT
069910                              - WS-VG-DUP-COUNT
070000                              - WS-VG-REJECT-COUNT.
070100     MOVE WS-VG-AMOUNT-TOTAL  TO RC-AMOUNT-TOTAL.
070200     MOVE WS-VG-LINE-COUNT    TO RC-RUN-LINE-TOTAL.
070300     MOVE 16                  TO RC-DETAIL-COUNT.
070400     PERFORM 810-MOVE-ONE-GROUP-TOTAL
070500         VARYING WS-VG-GROUP-NO FROM 1 BY 1
070600         UNTIL WS-VG-GROUP-NO > 16.
070700     WRITE RUN-CTL-REC.
070800     IF WS-RUNCTL-STATUS NOT = '00'
070900         DISPLAY 'GLIMPVG - ERROR WRITING RUN-CTL-FILE, RC: '
071000                 WS-RUNCTL-STATUS
071100     END-IF.
071200*
071300 810-MOVE-ONE-GROUP-TOTAL.
071400     MOVE WS-VG-GROUP-LABEL(WS-VG-GROUP-NO)
071500                          TO RC-DETAIL-LABEL(WS-VG-GROUP-NO).
071600     MOVE ZERO            TO RC-DETAIL-AMOUNT(WS-VG-GROUP-NO).
071610     MOVE WS-VG-GROUP-COUNT(WS-VG-GROUP-NO)
071620                          TO RC-DETAIL-WRITTEN(WS-VG-GROUP-NO).
