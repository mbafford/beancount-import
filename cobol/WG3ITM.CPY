000100******************************************************************
000200*    COPY MEMBER    - WG3ITM
000300*    DESCRIPTION    - WEGMANS ORDER LINE-ITEM RECORD.  WG-REC-TYPE
000400*                     IS 'I' FOR EVERY ITEM RECORD; THE FIELD
000500*                     OCCUPIES THE SAME OFFSET AS WG-REC-TYPE IN
000600*                     WG3HDR SO GLIMPWG CAN TEST IT BEFORE
000700*                     REDEFINING THE REST OF THE RECORD AREA.
000800*
000900*    05/30/09  RJT   ORIGINAL LAYOUT
001000*    02/18/17  RJT   ADDED WG-ITEM-REPLACED FOR SUBSTITUTION
001100*                    HANDLING (REQ# GL-0688)
001200******************************************************************
001300 01  WG-ITEM-REC.
001400     05  WG-ITEM-REC-TYPE        PIC X(1).
001500         88  WG-ITEM-IS-ITEM     VALUE 'I'.
001600     05  WG-ITEM-ORDER-ID        PIC X(20).
001700     05  WG-ITEM-STATUS          PIC X(10).
001800         88  WG-ITEM-REMOVED     VALUE 'removed   '.
001900     05  WG-ITEM-REPLACED        PIC X(1).
002000         88  WG-ITEM-IS-REPLACED VALUE 'Y'.
002100     05  WG-PRODUCT-NAME         PIC X(40).
002200     05  WG-CATEGORY-1           PIC X(20).
002300     05  WG-CATEGORY-2           PIC X(20).
002400     05  WG-QUANTITY             PIC 9(3)V9(2).
002500     05  WG-UNIT-PRICE           PIC S9(5)V99.
002600     05  WG-SUB-TOTAL            PIC S9(7)V99.
002700     05  FILLER                  PIC X(20).
