000100******************************************************************
000200*    COPY MEMBER    - RUNCTL
000300*    DESCRIPTION    - ONE CONTROL-SUMMARY RECORD PER IMPORTER STEP
000400*                     (GLIMPFT, GLIMPVG, GLIMPWG), EACH APPENDING
000500*                     ITS OWN RECORD FOR ITS OWN UNIT ONLY.  THE
000600*                     REPORT STEP (GLIMRPT) READS ALL THREE AND
000700*                     BUILDS THE RUN SUMMARY FROM THEM - NOT A
000800*                     LEDGER RECORD, INTERNAL JOB-STEP LINKAGE
000900*                     ONLY, SAME IDEA AS A CHECKPOINT FILE PASSED
001000*                     BETWEEN STEPS IN THE GL NIGHTLY JOB STREAM.
001100*
001200*    RC-RUN-LINE-TOTAL IS THAT UNIT'S OWN LEDGER-LINE COUNT ONLY -
001300*    GLIMRPT ADDS THE THREE TOGETHER FOR THE GRAND TOTAL LINE.
001400*
001500*    RC-DETAIL-ENTRY CARRIES EACH UNIT'S OWN CONTROL TOTALS -
001600*    FIFTHTHIRD USES 6 (WRITTEN COUNTS PLUS PRINCIPAL/INTEREST/
001700*    ESCROW), VANGUARD USES UP TO 16 (ONE PER CLASSIFICATION
001800*    GROUP), WEGMANS USES 2 (TAX/DISCREPANCY).  RC-DETAIL-LABEL IS
001900*    PRINTED AS-IS BY GLIMRPT SO A NEW CLASSIFICATION GROUP NEEDS
002000*    NO REPORT CHANGE.
002100*
002200*    01/08/09  RJT   ORIGINAL LAYOUT
002300*    08/19/16  KLM   ADDED RC-DETAIL-WRITTEN SO RC-DETAIL-ENTRY
002400*                    CARRIES EACH GROUP'S OWN LINE-WRITTEN COUNT,
002500*                    NOT JUST ITS DOLLAR TOTAL (REQ# GL-0561)
002600******************************************************************
002700 01  RUN-CTL-REC.
002800     05  RC-UNIT-CODE            PIC X(10).
002900     05  RC-READ-COUNT           PIC S9(9)     COMP-3.
003000     05  RC-DUP-COUNT            PIC S9(9)     COMP-3.
003100     05  RC-SKIP-COUNT           PIC S9(9)     COMP-3.
003200     05  RC-REJECT-COUNT         PIC S9(9)     COMP-3.
003300     05  RC-WRITTEN-COUNT        PIC S9(9)     COMP-3.
003400     05  RC-AMOUNT-TOTAL         PIC S9(9)V99  COMP-3.
003500     05  RC-RUN-LINE-TOTAL       PIC S9(9)     COMP-3.
003600     05  RC-DETAIL-COUNT         PIC S9(2)     COMP-3.
003700     05  RC-DETAIL-ENTRY OCCURS 16 TIMES.
003800         10  RC-DETAIL-LABEL     PIC X(20).
003900         10  RC-DETAIL-AMOUNT    PIC S9(9)V99  COMP-3.
004000         10  RC-DETAIL-WRITTEN   PIC S9(5)     COMP-3.
004100     05  FILLER                  PIC X(07).
