000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION
000300* GENERAL LEDGER SYSTEMS GROUP - ALL RIGHTS RESERVED
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     GLIMPWG.
000700 AUTHOR.         R J TAKACS.
000800 INSTALLATION.   GENERAL LEDGER SYSTEMS GROUP.
000900 DATE-WRITTEN.   05/30/09.
001000 DATE-COMPILED.
001100 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001200*
001300****************************************************************
001400*    PROGRAM:  GLIMPWG
001500*
001600*    NIGHTLY IMPORT STEP 3 OF 3 - WEGMANS GROCERY-ORDER EXTRACT.
001700*    THE ORDER FILE CARRIES ONE HEADER RECORD (WG3HDR) FOLLOWED
001800*    BY ITS WG-ITEM-COUNT LINE-ITEM RECORDS (WG3ITM) - WG-REC-
001900*    TYPE IN COLUMN 1 TELLS US WHICH LAYOUT IS SITTING IN THE
002000*    RECORD AREA.  CANCELLED ORDERS AND ORDERS ALREADY ON THE
002100*    LEDGER ARE SKIPPED; SURVIVING ITEMS ARE GROUPED BY CATEGORY
002200*    AND ONE TRANSACTION (CHARGE/TAX/DISCREPANCY/PER-CATEGORY
002300*    POSTINGS) IS WRITTEN PER ORDER.  RUNS LAST IN THE STREAM SO
002400*    LEDGER-OUT AND RUN-CTL ARE OPENED EXTEND.
002500*
002600*    05/30/09  RJT   ORIGINAL
002700*    09/02/99  DPS   Y2K REVIEW - WG-ORDER-DATE IS FULL 8-DIGIT
002800*                    CCYYMMDD, NO WINDOWING NEEDED
002900*    11/11/15  RJT   WG-TIP-TOTAL SPLIT OUT OF WG-CHARGE-TOTAL ON
003000*                    THE FEED - NO CHANGE NEEDED HERE, TIPS ARE
003100*                    NOT PART OF THE CHARGE/TAX/ITEM RECONCILE
003200*                    (REQ# GL-0601)
003300*    04/09/16  RJT   KOMBUCHA CATEGORY OVERRIDE ADDED - STORE
003400*                    MISCATEGORIZES IT UNDER "BEVERAGES, SODA"
003500*                    WHICH THREW OFF THE GROCERY CATEGORY REPORT
003600*                    (REQ# GL-0552)
003700*    02/18/17  RJT   REPLACED-ITEM HANDLING - A REMOVED ITEM WITH
003800*                    WG-ITEM-REPLACED = 'Y' IS KEPT, NOT DROPPED,
003900*                    SINCE ITS OWN FIELDS CARRY THE REPLACEMENT
004000*                    (REQ# GL-0688)
004100*    03/02/16  KLM   RUN-CTL DETAIL NOW CARRIES THE GRAND-TOTAL
004200*                    TAX AND DISCREPANCY AMOUNTS (REQ# GL-0558)
004210*    08/19/16  KLM   ADDED WS-WG-TAX-LINE-COUNT / -DISCREP-LINE-
004220*                    CNT SO RC-DETAIL-WRITTEN CARRIES A REAL
004230*                    COUNT, NOT A GUESS (REQ# GL-0561)
004240*    09/14/17  RJT   210 AND 225 NOW CHECK WG-REC-TYPE / WG-ITEM-
004250*                    REC-TYPE ON EVERY READ INSTEAD OF TRUSTING
004260*                    WG-ITEM-COUNT BLIND - A DROPPED OR DOUBLED
004270*                    RECORD ON THE FEED USED TO SILENTLY SHIFT
004280*                    EVERY ITEM AFTER IT INTO THE WRONG ORDER
004290*                    (REQ# GL-0705)
004292*    05/06/19  RJT   100 NOW CHECKS THE KID TABLE ENTRY COUNT
004294*                    AGAINST WS-KID-TABLE-MAX BEFORE EACH INSERT -
004296*                    A KNOWN-ID FILE OVER 20000 ROWS USED TO
004298*                    OVERRUN KID-ENTRY AND CORRUPT STORAGE INSTEAD
004299*                    OF ABENDING CLEANLY (REQ# GL-0714)
004300****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT WG-ORDER-FILE  ASSIGN TO WGORDER
005100            FILE STATUS IS WS-WGFILE-STATUS.
005200     SELECT KNOWN-ID-FILE  ASSIGN TO KNOWNID
005300            FILE STATUS IS WS-KIDFILE-STATUS.
005400     SELECT LEDGER-OUT-FILE ASSIGN TO LEDGEROT
005500            FILE STATUS IS WS-LEDGER-STATUS.
005600     SELECT RUN-CTL-FILE   ASSIGN TO RUNCTL
005700            FILE STATUS IS WS-RUNCTL-STATUS.
005800****************************************************************
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  WG-ORDER-FILE
006200     RECORDING MODE IS F.
006300 COPY WG3HDR.
006400 COPY WG3ITM.
006500*
006600 FD  KNOWN-ID-FILE
006700     RECORDING MODE IS F.
006800 COPY KNOWNID.
006900*
007000 FD  LEDGER-OUT-FILE
007100     RECORDING MODE IS F.
007200 COPY LEDGREC.
007300*
007400 FD  RUN-CTL-FILE
007500     RECORDING MODE IS F.
007600 COPY RUNCTL.
007700****************************************************************
007800 WORKING-STORAGE SECTION.
007900****************************************************************
008000 01  WS-FILE-STATUSES.
008100     05  WS-WGFILE-STATUS        PIC X(2)  VALUE SPACES.
008200     05  WS-KIDFILE-STATUS       PIC X(2)  VALUE SPACES.
008300     05  WS-LEDGER-STATUS        PIC X(2)  VALUE SPACES.
008400     05  WS-RUNCTL-STATUS        PIC X(2)  VALUE SPACES.
008500*
008600 01  WS-SWITCHES.
008700     05  WS-WG-EOF               PIC X     VALUE 'N'.
008800         88  WS-WG-EOF-YES       VALUE 'Y'.
008900     05  WS-KID-EOF              PIC X     VALUE 'N'.
009000         88  WS-KID-EOF-YES      VALUE 'Y'.
009100     05  WS-ABEND-SW             PIC X     VALUE 'N'.
009200         88  WS-ABEND-YES        VALUE 'Y'.
009300     05  WS-KID-FOUND-FLAG       PIC X     VALUE 'N'.
009400         88  WS-KID-WAS-FOUND    VALUE 'Y'.
009500         88  WS-KID-NOT-FOUND    VALUE 'N'.
009600     05  WS-KOMBUCHA-SW          PIC X     VALUE 'N'.
009700         88  WS-KOMBUCHA-FOUND   VALUE 'Y'.
009800     05  WS-CAT-MATCH-SW         PIC X     VALUE 'N'.
009900         88  WS-CAT-WAS-MATCHED  VALUE 'Y'.
010000*
010010 77  WS-KID-TABLE-MAX            PIC S9(5)  COMP-3 VALUE 20000.
010030*
010100 01  WS-KID-SEARCH-AREA.
010200     05  WS-KID-SEARCH-SOURCE    PIC X(10) VALUE SPACES.
010300     05  WS-KID-SEARCH-ID        PIC X(36) VALUE SPACES.
010400*
010500 01  WS-COUNTERS.
010600     05  WS-WG-READ-COUNT        PIC S9(9)     COMP-3 VALUE ZERO.
010700     05  WS-WG-SKIP-COUNT        PIC S9(9)     COMP-3 VALUE ZERO.
010800     05  WS-WG-DUP-COUNT         PIC S9(9)     COMP-3 VALUE ZERO.
010900     05  WS-WG-IMPORTED-COUNT    PIC S9(9)     COMP-3 VALUE ZERO.
011000     05  WS-WG-LINE-COUNT        PIC S9(9)     COMP-3 VALUE ZERO.
011100     05  WS-WG-AMOUNT-TOTAL      PIC S9(9)V99  COMP-3 VALUE ZERO.
011200     05  WS-WG-TAX-TOTAL         PIC S9(9)V99  COMP-3 VALUE ZERO.
011300     05  WS-WG-DISCREP-TOTAL     PIC S9(9)V99  COMP-3 VALUE ZERO.
011310     05  WS-WG-TAX-LINE-COUNT    PIC S9(9)     COMP-3 VALUE ZERO.
011320     05  WS-WG-DISCREP-LINE-CNT  PIC S9(9)     COMP-3 VALUE ZERO.
011400*
011500 01  WS-SUBS.
011600     05  WS-ITEM-SUB             PIC S9(3)  COMP-3 VALUE ZERO.
011700     05  WS-CAT-SUB              PIC S9(3)  COMP-3 VALUE ZERO.
011800     05  WS-SCAN-SUB             PIC S9(3)  COMP-3 VALUE ZERO.
011900     05  WS-ACCT-SUB             PIC S9(1)  COMP-3 VALUE ZERO.
012000*
012100* KIDTBL SUPPLIES THE IN-MEMORY, BINARY-SEARCHABLE COPY OF THE
012200* KNOWN-ID FILE FOR SOURCE WEGMANS ONLY.
012300 COPY KIDTBL.
012400*
012500****************************************************************
012600* CURRENT ORDER HEADER, COPIED OUT OF THE FD AREA BEFORE THE
012700* ITEM RECORDS (WHICH REUSE THE SAME RECORD AREA) ARE READ.
012800****************************************************************
012900 01  WS-ORDER-WORK.
013000     05  WS-ORDER-ID             PIC X(20) VALUE SPACES.
013100     05  WS-ORDER-DATE           PIC 9(8)  VALUE ZERO.
013200     05  WS-ORDER-STORE-NAME     PIC X(30) VALUE SPACES.
013300     05  WS-ORDER-CANCELLED-SW   PIC X     VALUE 'N'.
013400         88  WS-ORDER-WAS-CANCELLED VALUE 'Y'.
013500     05  WS-ORDER-TAX-TOTAL      PIC S9(7)V99 VALUE ZERO.
013600     05  WS-ORDER-CHARGE-TOTAL   PIC S9(9)V99 VALUE ZERO.
013700     05  WS-ORDER-ITEM-COUNT     PIC 9(3)  VALUE ZERO.
013800*
013900****************************************************************
014000* WORKING COPY OF THIS ORDER'S SURVIVING ITEMS, LOADED BY
014100* 220-LOAD-ORDER-ITEMS AND CONSUMED BY 300-PROCESS-ORDER-ITEMS.
014200****************************************************************
014300 01  WS-ITEM-TABLE-AREA.
014400     05  WS-ITEM-ENTRY-COUNT     PIC S9(3)  COMP-3 VALUE ZERO.
014500     05  WS-ITEM-ENTRY OCCURS 1 TO 999 TIMES
014600                      DEPENDING ON WS-ITEM-ENTRY-COUNT.
014700         10  WG-TBL-STATUS       PIC X(10).
014800             88  WG-TBL-REMOVED  VALUE 'removed   '.
014900         10  WG-TBL-REPLACED     PIC X(1).
015000             88  WG-TBL-IS-REPLACED VALUE 'Y'.
015100         10  WG-TBL-PRODUCT-NAME PIC X(40).
015200         10  WG-TBL-CATEGORY-1   PIC X(20).
015300         10  WG-TBL-CATEGORY-2   PIC X(20).
015400         10  WG-TBL-SUB-TOTAL    PIC S9(7)V99.
015500*
015600****************************************************************
015700* CATEGORY-GROUP TOTAL TABLE - LINEAR MATCH-OR-INSERT, SAME
015800* SHAPE AS WRKSFINL'S YEAR-ENTRY TABLE.  REBUILT FROM SCRATCH FOR
015900* EACH ORDER (AN ORDER RARELY TOUCHES MORE THAN A HANDFUL OF
016000* CATEGORIES).
016100****************************************************************
016200 01  WS-CAT-TABLE-AREA.
016300     05  WS-CAT-ENTRY-COUNT      PIC S9(2)  COMP-3 VALUE ZERO.
016400     05  WS-CAT-ENTRY OCCURS 1 TO 20 TIMES
016500                     DEPENDING ON WS-CAT-ENTRY-COUNT.
016600         10  WS-CAT-KEY          PIC X(42).
016700         10  WS-CAT-TOTAL        PIC S9(9)V99 COMP-3.
016800*
016900****************************************************************
017000* CATEGORY-KEY BUILD AREA - THE STRUCTURED VIEW IS FILLED FIRST
017100* (CATEGORY-1, ", ", CATEGORY-2), THEN THE FLAT REDEFINES IS
017200* WHAT ACTUALLY GETS COMPARED/STORED, SO A ONE-CATEGORY KEY AND
017300* THE SAME KEY WRITTEN AS "CAT1, CAT2" COMPARE BYTE-FOR-BYTE.
017400****************************************************************
017500 01  WS-CAT-KEY-WORK.
017600     05  WS-CAT-KEY-PART1        PIC X(20) VALUE SPACES.
017700     05  WS-CAT-KEY-DELIM        PIC X(02) VALUE SPACES.
017800     05  WS-CAT-KEY-PART2        PIC X(20) VALUE SPACES.
017900 01  WS-CAT-KEY-FLAT REDEFINES WS-CAT-KEY-WORK
018000                     PIC X(42).
018100*
018200****************************************************************
018300* THE THREE FIXED POSTING ACCOUNTS NEVER CHANGE AT RUN TIME -
018400* LOADED AS FILLER VALUES AND ADDRESSED THROUGH THE REDEFINES,
018500* SAME TRICK AS GLIMPFT'S MORTGAGE-COMPONENT TABLE.
018600* (1)=CHARGE (2)=TAX (3)=DISCREPANCY.
018700****************************************************************
018800 01  WS-POSTING-ACCTS-INIT.
018900     05  FILLER  PIC X(60) VALUE 'Expenses:FIXME:Charge'.
019000     05  FILLER  PIC X(60) VALUE 'Expenses:FIXME:Tax'.
019100     05  FILLER  PIC X(60) VALUE 'Expenses:Food:Groceries'.
019200 01  WS-POSTING-ACCTS REDEFINES WS-POSTING-ACCTS-INIT.
019300     05  WS-POSTING-ACCT OCCURS 3 TIMES PIC X(60).
019400*
019500****************************************************************
019600* RUN-CTL DETAIL LABELS FOR THE TWO WEGMANS GRAND TOTALS.
019700****************************************************************
019800 01  WS-WG-DETAIL-LABELS-INIT.
019900     05  FILLER  PIC X(20) VALUE 'TOTAL TAX'.
020000     05  FILLER  PIC X(20) VALUE 'TOTAL DISCREPANCY'.
020100 01  WS-WG-DETAIL-LABEL-TBL REDEFINES WS-WG-DETAIL-LABELS-INIT.
020200     05  WS-WG-DETAIL-LABEL OCCURS 2 TIMES PIC X(20).
020300*
020400****************************************************************
020500* PER-ORDER TOTALS COMPUTED BY 320-COMPUTE-ORDER-TOTALS.
020600****************************************************************
020700 01  WS-ORDER-TOTALS.
020800     05  WS-ITEM-TOTAL           PIC S9(9)V99 COMP-3 VALUE ZERO.
020900     05  WS-DISCREPANCY-AMT      PIC S9(9)V99 COMP-3 VALUE ZERO.
021000     05  WS-DISCREPANCY-SW       PIC X        VALUE 'N'.
021100         88  WS-HAS-DISCREPANCY  VALUE 'Y'.
021200*
021300****************************************************************
021400 PROCEDURE DIVISION.
021500****************************************************************
021600 000-MAIN.
021700     PERFORM 050-OPEN-FILES.
021800     IF NOT WS-ABEND-YES
021900         PERFORM 100-LOAD-KNOWN-IDS
022000         PERFORM 200-READ-ORDER-RECORD
022100         PERFORM 210-PROCESS-ONE-ORDER
022110             UNTIL WS-WG-EOF-YES OR WS-ABEND-YES
022120         IF NOT WS-ABEND-YES
022130             PERFORM 800-WRITE-RUN-CTL
022140         END-IF
022400     END-IF.
022410     IF WS-ABEND-YES
022420         MOVE 16 TO RETURN-CODE
022430     END-IF.
022500     PERFORM 060-CLOSE-FILES.
022600     GOBACK.
022700*
022800 050-OPEN-FILES.
022900     OPEN INPUT  WG-ORDER-FILE
023000               KNOWN-ID-FILE
023100          EXTEND LEDGER-OUT-FILE
023200               RUN-CTL-FILE.
023300     IF WS-WGFILE-STATUS NOT = '00'
023400         DISPLAY 'GLIMPWG - ERROR OPENING WG-ORDER-FILE, RC: '
023500                 WS-WGFILE-STATUS
023600         SET WS-ABEND-YES TO TRUE
023700     END-IF.
023800     IF WS-KIDFILE-STATUS NOT = '00'
023900         DISPLAY 'GLIMPWG - ERROR OPENING KNOWN-ID-FILE, RC: '
024000                 WS-KIDFILE-STATUS
024100         SET WS-ABEND-YES TO TRUE
024200     END-IF.
024300     IF WS-LEDGER-STATUS NOT = '00'
024400         DISPLAY 'GLIMPWG - ERROR OPENING LEDGER-OUT-FILE, RC: '
024500                 WS-LEDGER-STATUS
024600         SET WS-ABEND-YES TO TRUE
024700     END-IF.
024800     IF WS-RUNCTL-STATUS NOT = '00'
024900         DISPLAY 'GLIMPWG - ERROR OPENING RUN-CTL-FILE, RC: '
025000                 WS-RUNCTL-STATUS
025100         SET WS-ABEND-YES TO TRUE
025200     END-IF.
025300     IF WS-ABEND-YES
025400         MOVE 16 TO RETURN-CODE
025500     END-IF.
025600*
025700 060-CLOSE-FILES.
025800     CLOSE WG-ORDER-FILE KNOWN-ID-FILE LEDGER-OUT-FILE
025900           RUN-CTL-FILE.
026000*
026100****************************************************************
026200* 100 - LOAD KNOWN-ID FILE, KEEPING ONLY SOURCE WEGMANS (SAME
026300* SHAPE AS GLIMPFT'S 100).
026400****************************************************************
026500 100-LOAD-KNOWN-IDS.
026600     PERFORM 105-READ-KNOWN-ID.
026700     PERFORM 110-LOAD-ONE-KNOWN-ID THRU 110-LOAD-ONE-KNOWN-ID-EXIT
026800         UNTIL WS-KID-EOF-YES OR WS-ABEND-YES.
026900*
027000 105-READ-KNOWN-ID.
027100     READ KNOWN-ID-FILE
027200         AT END MOVE 'Y' TO WS-KID-EOF.
027300*
027400 110-LOAD-ONE-KNOWN-ID.
027420     IF KN-SRC-WEGMANS
027430         IF KID-ENTRY-COUNT >= WS-KID-TABLE-MAX
027440             DISPLAY 'GLIMPWG - KNOWN-ID TABLE FULL, ABEND'
027450             SET WS-ABEND-YES TO TRUE
027460             GO TO 110-LOAD-ONE-KNOWN-ID-EXIT
027470         END-IF
027500         ADD 1 TO KID-ENTRY-COUNT
027600         MOVE KN-SOURCE    TO KID-SOURCE(KID-ENTRY-COUNT)
027700         MOVE KN-TRANS-ID  TO KID-ID(KID-ENTRY-COUNT)
027800     END-IF.
027900     PERFORM 105-READ-KNOWN-ID.
027980 110-LOAD-ONE-KNOWN-ID-EXIT.
027990     EXIT.
028000*
028200****************************************************************
028300* 200 - READ-AHEAD OF ONE PHYSICAL RECORD, HEADER OR ITEM.  THE
028400* MAIN LOOP ONLY EVER LOOKS AT HEADER RECORDS; 220 CONSUMES THE
028500* ITEM RECORDS THAT FOLLOW EACH ONE.
028600****************************************************************
028700 200-READ-ORDER-RECORD.
028800     READ WG-ORDER-FILE
028900         AT END MOVE 'Y' TO WS-WG-EOF.
029000*
029100****************************************************************
029200* 210 - ONE ORDER: COPY THE HEADER OUT, LOAD ITS ITEMS, THEN
029300* DECIDE CANCELLED / DUPLICATE / PROCESS.
029400****************************************************************
029500 210-PROCESS-ONE-ORDER.
029600     ADD 1 TO WS-WG-READ-COUNT.
029610     IF NOT WG-REC-IS-HEADER
029620         DISPLAY 'GLIMPWG - EXPECTED HEADER, WG-REC-TYPE IS: '
029630                 WG-REC-TYPE
029640         SET WS-ABEND-YES TO TRUE
029650     ELSE
029700         MOVE WG-ORDER-ID          TO WS-ORDER-ID
029800         MOVE WG-ORDER-DATE        TO WS-ORDER-DATE
029900         MOVE WG-STORE-NAME        TO WS-ORDER-STORE-NAME
030000         MOVE WG-TAX-TOTAL         TO WS-ORDER-TAX-TOTAL
030100         MOVE WG-CHARGE-TOTAL      TO WS-ORDER-CHARGE-TOTAL
030200         MOVE WG-ITEM-COUNT        TO WS-ORDER-ITEM-COUNT
030300         SET WS-ORDER-WAS-CANCELLED TO FALSE
030400         IF WG-ORDER-CANCELLED
030500             SET WS-ORDER-WAS-CANCELLED TO TRUE
030600         END-IF
030700         PERFORM 220-LOAD-ORDER-ITEMS
030800         IF WS-ABEND-YES
030810             CONTINUE
030820         ELSE
030830             IF WS-ORDER-WAS-CANCELLED
030900                 ADD 1 TO WS-WG-SKIP-COUNT
031000             ELSE
031100                 MOVE 'WEGMANS'      TO WS-KID-SEARCH-SOURCE
031200                 MOVE WS-ORDER-ID    TO WS-KID-SEARCH-ID
031300                 SET WS-KID-NOT-FOUND TO TRUE
031400                 CALL 'GLKIDSCH' USING KID-ENTRY-COUNT, KID-ENTRY,
031500                          WS-KID-SEARCH-SOURCE, WS-KID-SEARCH-ID,
031600                          WS-KID-FOUND-FLAG
031700                 IF WS-KID-WAS-FOUND
031800                     ADD 1 TO WS-WG-DUP-COUNT
031900                 ELSE
032000                     ADD 1 TO WS-WG-IMPORTED-COUNT
032100                     ADD WS-ORDER-CHARGE-TOTAL
032110                         TO WS-WG-AMOUNT-TOTAL
032200                     PERFORM 300-PROCESS-ORDER-ITEMS
032300                 END-IF
032310             END-IF
032320         END-IF
032330     END-IF.
032500*
032600 220-LOAD-ORDER-ITEMS.
032700     MOVE ZERO TO WS-ITEM-ENTRY-COUNT.
032800     PERFORM 225-LOAD-ONE-ITEM
032900         VARYING WS-ITEM-SUB FROM 1 BY 1
033000         UNTIL WS-ITEM-SUB > WS-ORDER-ITEM-COUNT
033010                 OR WS-ABEND-YES.
033100*
033200 225-LOAD-ONE-ITEM.
033300     PERFORM 200-READ-ORDER-RECORD.
033400     IF NOT WS-WG-EOF-YES
033410         IF NOT WG-ITEM-IS-ITEM
033420             DISPLAY 'GLIMPWG - EXPECTED ITEM, WG-REC-TYPE IS: '
033430                     WG-ITEM-REC-TYPE
033440             SET WS-ABEND-YES TO TRUE
033450         ELSE
033460             IF NOT (WG-ITEM-REMOVED AND NOT WG-ITEM-IS-REPLACED)
033700                 ADD 1 TO WS-ITEM-ENTRY-COUNT
033710                 MOVE WG-ITEM-STATUS   TO
033720                     WG-TBL-STATUS(WS-ITEM-ENTRY-COUNT)
033730                 MOVE WG-ITEM-REPLACED TO
033740                     WG-TBL-REPLACED(WS-ITEM-ENTRY-COUNT)
033750                 MOVE WG-PRODUCT-NAME  TO
033760                     WG-TBL-PRODUCT-NAME(WS-ITEM-ENTRY-COUNT)
033770                 MOVE WG-CATEGORY-1    TO
033780                     WG-TBL-CATEGORY-1(WS-ITEM-ENTRY-COUNT)
033790                 MOVE WG-CATEGORY-2    TO
033800                     WG-TBL-CATEGORY-2(WS-ITEM-ENTRY-COUNT)
033810                 MOVE WG-SUB-TOTAL     TO
033820                     WG-TBL-SUB-TOTAL(WS-ITEM-ENTRY-COUNT)
034400             END-IF
034410         END-IF
034500     END-IF.
034600*
034700****************************************************************
034800* 300 - GROUP THE SURVIVING ITEMS BY CATEGORY KEY, COMPUTE THE
034900* ORDER TOTALS AND WRITE THE TRANSACTION.
035000****************************************************************
035100 300-PROCESS-ORDER-ITEMS.
035200     MOVE ZERO TO WS-CAT-ENTRY-COUNT WS-ITEM-TOTAL.
035300     IF WS-ITEM-ENTRY-COUNT > 0
035400         PERFORM 310-GROUP-ONE-ITEM
035500             VARYING WS-ITEM-SUB FROM 1 BY 1
035600             UNTIL WS-ITEM-SUB > WS-ITEM-ENTRY-COUNT
035700     END-IF.
035800     PERFORM 320-COMPUTE-ORDER-TOTALS.
035900     PERFORM 900-WRITE-ORDER-TRANSACTION.
036000*
036100 310-GROUP-ONE-ITEM.
036200     ADD WG-TBL-SUB-TOTAL(WS-ITEM-SUB) TO WS-ITEM-TOTAL.
036300     PERFORM 330-BUILD-CATEGORY-KEY.
036400     PERFORM 340-FIND-OR-INSERT-CATEGORY.
036500     ADD WG-TBL-SUB-TOTAL(WS-ITEM-SUB)
036600                        TO WS-CAT-TOTAL(WS-CAT-SUB).
036700*
036800****************************************************************
036900* 330/331 - CATEGORY-KEY BUILD.  A HAND-ROLLED SLIDING SCAN OF
037000* WG-PRODUCT-NAME FOR "Kombucha" OVERRIDES THE STORE'S OWN
037100* CATEGORY, SAME IDIOM AS THE HAZ INS/TAXES SCAN IN GLIMPFT.
037200****************************************************************
037300 330-BUILD-CATEGORY-KEY.
037400     PERFORM 332-SCAN-FOR-KOMBUCHA.
037500     IF WS-KOMBUCHA-FOUND
037600         MOVE SPACES     TO WS-CAT-KEY-WORK
037700         MOVE 'Kombucha' TO WS-CAT-KEY-PART1
037800     ELSE
037900         MOVE SPACES TO WS-CAT-KEY-WORK
038000         MOVE WG-TBL-CATEGORY-1(WS-ITEM-SUB) TO WS-CAT-KEY-PART1
038100         IF WG-TBL-CATEGORY-2(WS-ITEM-SUB) NOT = SPACES
038200             MOVE ', '  TO WS-CAT-KEY-DELIM
038300             MOVE WG-TBL-CATEGORY-2(WS-ITEM-SUB)
038310                 TO WS-CAT-KEY-PART2
038400         END-IF
038500     END-IF.
038600*
038700 332-SCAN-FOR-KOMBUCHA.
038800     SET WS-KOMBUCHA-SW TO 'N'.
038900     MOVE 1 TO WS-SCAN-SUB.
039000     PERFORM 333-SCAN-KOMBUCHA-LOOP
039100         UNTIL WS-SCAN-SUB > 33
039200            OR WS-KOMBUCHA-FOUND.
039300*
039400 333-SCAN-KOMBUCHA-LOOP.
039500     IF WG-TBL-PRODUCT-NAME(WS-ITEM-SUB)
039510            (WS-SCAN-SUB:8) = 'Kombucha'
039600         SET WS-KOMBUCHA-FOUND TO TRUE
039700     ELSE
039800         ADD 1 TO WS-SCAN-SUB
039900     END-IF.
040000*
040100****************************************************************
040200* 340 - LINEAR MATCH-OR-INSERT AGAINST WS-CAT-ENTRY.  RESULT
040300* SUBSCRIPT LEFT IN WS-CAT-SUB.
040400****************************************************************
040500 340-FIND-OR-INSERT-CATEGORY.
040600     SET WS-CAT-MATCH-SW TO 'N'.
040700     IF WS-CAT-ENTRY-COUNT > 0
040800         PERFORM 342-COMPARE-ONE-CATEGORY
040900             VARYING WS-CAT-SUB FROM 1 BY 1
041000             UNTIL WS-CAT-SUB > WS-CAT-ENTRY-COUNT
041100                OR WS-CAT-WAS-MATCHED
041200     END-IF.
041300     IF NOT WS-CAT-WAS-MATCHED
041400         ADD 1 TO WS-CAT-ENTRY-COUNT
041500         MOVE WS-CAT-ENTRY-COUNT TO WS-CAT-SUB
041600         MOVE WS-CAT-KEY-FLAT  TO WS-CAT-KEY(WS-CAT-SUB)
041700         MOVE ZERO             TO WS-CAT-TOTAL(WS-CAT-SUB)
041800     END-IF.
041900*
042000 342-COMPARE-ONE-CATEGORY.
042100     IF WS-CAT-KEY(WS-CAT-SUB) = WS-CAT-KEY-FLAT
042200         SET WS-CAT-WAS-MATCHED TO TRUE
042300     END-IF.
042400*
042500****************************************************************
042600* 320 - CHARGE-VS-ITEMS-PLUS-TAX RECONCILIATION.
042700****************************************************************
042800 320-COMPUTE-ORDER-TOTALS.
042900     SET WS-HAS-DISCREPANCY TO FALSE.
043000     MOVE ZERO TO WS-DISCREPANCY-AMT.
043100     IF WS-ORDER-CHARGE-TOTAL NOT =
043200                       WS-ITEM-TOTAL + WS-ORDER-TAX-TOTAL
043300         SET WS-HAS-DISCREPANCY TO TRUE
043400         COMPUTE WS-DISCREPANCY-AMT =
043500                 WS-ORDER-CHARGE-TOTAL -
043600                 (WS-ITEM-TOTAL + WS-ORDER-TAX-TOTAL)
043700     END-IF.
043800     ADD WS-ORDER-TAX-TOTAL   TO WS-WG-TAX-TOTAL.
043900     IF WS-HAS-DISCREPANCY
044000         ADD WS-DISCREPANCY-AMT TO WS-WG-DISCREP-TOTAL
044100     END-IF.
044200*
044300****************************************************************
044400* 900 - EMIT THE TRANSACTION HEADER, CHARGE/TAX/DISCREPANCY
044500* POSTINGS AND ONE POSTING PER CATEGORY GROUP.
044600****************************************************************
044700 900-WRITE-ORDER-TRANSACTION.
044800     MOVE SPACES  TO LEDGER-OUT-REC.
044900     MOVE ZERO    TO LG-AMOUNT LG-QUANTITY LG-COST-PRICE.
045000     SET LG-IS-HEADER TO TRUE.
045100     MOVE WS-ORDER-DATE       TO LG-DATE.
045200     MOVE 'WEGMANS'           TO LG-SOURCE.
045300     MOVE 'Wegmans'           TO LG-PAYEE.
045400     STRING WS-ORDER-STORE-NAME DELIMITED BY SPACE
045500            ' - '             DELIMITED BY SIZE
045600            WS-ORDER-ID       DELIMITED BY SPACE
045700            INTO LG-NARRATION.
045800     PERFORM 950-WRITE-LEDGER-LINE.
045900     MOVE 1 TO WS-ACCT-SUB.
045920     COMPUTE LG-AMOUNT = WS-ORDER-CHARGE-TOTAL * -1.
045940     PERFORM 910-WRITE-FIXED-POSTING.
046100     IF WS-ORDER-TAX-TOTAL NOT = ZERO
046200         MOVE 2 TO WS-ACCT-SUB
046300         MOVE WS-ORDER-TAX-TOTAL TO LG-AMOUNT
046400         PERFORM 910-WRITE-FIXED-POSTING
046410         ADD 1 TO WS-WG-TAX-LINE-COUNT
046500     END-IF.
046600     IF WS-HAS-DISCREPANCY
046700         MOVE 3 TO WS-ACCT-SUB
046800         MOVE WS-DISCREPANCY-AMT TO LG-AMOUNT
046900         PERFORM 910-WRITE-FIXED-POSTING
046910         ADD 1 TO WS-WG-DISCREP-LINE-CNT
047000     END-IF.
047100     IF WS-CAT-ENTRY-COUNT > 0
047200         PERFORM 920-WRITE-CATEGORY-POSTING
047300             VARYING WS-CAT-SUB FROM 1 BY 1
047400             UNTIL WS-CAT-SUB > WS-CAT-ENTRY-COUNT
047500     END-IF.
047600*
047700 910-WRITE-FIXED-POSTING.
047800     MOVE SPACES  TO LEDGER-OUT-REC.
047900     MOVE ZERO    TO LG-QUANTITY LG-COST-PRICE.
048000     SET LG-IS-POSTING TO TRUE.
048100     MOVE WS-ORDER-DATE            TO LG-DATE.
048200     MOVE 'WEGMANS'                TO LG-SOURCE.
048300     MOVE WS-POSTING-ACCT(WS-ACCT-SUB) TO LG-ACCOUNT.
048400     MOVE 'USD'                    TO LG-CURRENCY.
048500     PERFORM 950-WRITE-LEDGER-LINE.
048600*
048700 920-WRITE-CATEGORY-POSTING.
048800     IF WS-CAT-TOTAL(WS-CAT-SUB) NOT = ZERO
048900         MOVE SPACES  TO LEDGER-OUT-REC
049000         MOVE ZERO    TO LG-AMOUNT LG-QUANTITY LG-COST-PRICE
049100         SET LG-IS-POSTING TO TRUE
049200         MOVE WS-ORDER-DATE   TO LG-DATE
049300         MOVE 'WEGMANS'       TO LG-SOURCE
049400         STRING 'Expenses:FIXME:' DELIMITED BY SIZE
049500                WS-CAT-KEY(WS-CAT-SUB) DELIMITED BY SIZE
049600                INTO LG-ACCOUNT
049700         MOVE WS-CAT-TOTAL(WS-CAT-SUB) TO LG-AMOUNT
049800         MOVE 'USD'           TO LG-CURRENCY
049900         PERFORM 950-WRITE-LEDGER-LINE
050000     END-IF.
050100*
050200 950-WRITE-LEDGER-LINE.
050300     WRITE LEDGER-OUT-REC.
050400     IF WS-LEDGER-STATUS NOT = '00'
050500         DISPLAY 'GLIMPWG - ERROR WRITING LEDGER-OUT-FILE, RC: '
050600                 WS-LEDGER-STATUS
050700     ELSE
050800         ADD 1 TO WS-WG-LINE-COUNT
050900     END-IF.
051000*
051100****************************************************************
051200* 800 - APPEND THE ONE-RECORD WEGMANS CONTROL SUMMARY TO RUN-CTL
051300* FOR GLIMRPT.
051400****************************************************************
051500 800-WRITE-RUN-CTL.
051600     MOVE SPACES              TO RUN-CTL-REC.
051700     MOVE 'WEGMANS'           TO RC-UNIT-CODE.
051800     MOVE WS-WG-READ-COUNT    TO RC-READ-COUNT.
051900     MOVE WS-WG-DUP-COUNT     TO RC-DUP-COUNT.
052000     MOVE WS-WG-SKIP-COUNT    TO RC-SKIP-COUNT.
052100     MOVE ZERO                TO RC-REJECT-COUNT.
052200     MOVE WS-WG-IMPORTED-COUNT TO RC-WRITTEN-COUNT.
052300     MOVE WS-WG-AMOUNT-TOTAL  TO RC-AMOUNT-TOTAL.
052400     MOVE WS-WG-LINE-COUNT    TO RC-RUN-LINE-TOTAL.
052500     MOVE 2                   TO RC-DETAIL-COUNT.
052600     MOVE WS-WG-DETAIL-LABEL(1) TO RC-DETAIL-LABEL(1).
052700     MOVE WS-WG-TAX-TOTAL       TO RC-DETAIL-AMOUNT(1).
052710     MOVE WS-WG-TAX-LINE-COUNT  TO RC-DETAIL-WRITTEN(1).
052800     MOVE WS-WG-DETAIL-LABEL(2) TO RC-DETAIL-LABEL(2).
052900     MOVE WS-WG-DISCREP-TOTAL   TO RC-DETAIL-AMOUNT(2).
052910     MOVE WS-WG-DISCREP-LINE-CNT TO RC-DETAIL-WRITTEN(2).
053000     WRITE RUN-CTL-REC.
053100     IF WS-RUNCTL-STATUS NOT = '00'
053200         DISPLAY 'GLIMPWG - ERROR WRITING RUN-CTL-FILE, RC: '
053300                 WS-RUNCTL-STATUS
053400     END-IF.
