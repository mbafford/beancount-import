000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION
000300* GENERAL LEDGER SYSTEMS GROUP - ALL RIGHTS RESERVED
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     GLIMPFT.
000700 AUTHOR.         R J TAKACS.
000800 INSTALLATION.   GENERAL LEDGER SYSTEMS GROUP.
000900 DATE-WRITTEN.   01/09/89.
001000 DATE-COMPILED.
001100 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001200*
001300****************************************************************
001400*    PROGRAM:  GLIMPFT
001500*
001600*    NIGHTLY IMPORT STEP 1 OF 3 - FIFTH THIRD MORTGAGE SERVICER
001700*    EXTRACT.  READS THE OVERNIGHT FT-TRANS DOWNLOAD (NEWEST
001800*    TRANSACTION FIRST), SKIPS ANYTHING ALREADY ON THE LEDGER
001900*    (KNOWN-ID FILE), CLASSIFIES EACH REMAINING RECORD BY BANK
002000*    TRANSACTION CODE AND WRITES THE GENERATED LEDGER LINES TO
002100*    LEDGER-OUT.  A ONE-RECORD CONTROL SUMMARY IS APPENDED TO
002200*    RUN-CTL FOR GLIMRPT TO PICK UP AT THE END OF THE JOB STREAM.
002300*    THIS IS THE FIRST STEP IN THE STREAM SO IT OPENS LEDGER-OUT
002400*    AND RUN-CTL AS OUTPUT (GLIMPVG/GLIMPWG EXTEND BOTH).
002500*
002600*    01/09/89  RJT   ORIGINAL - CARRIED OVER FROM THE OLD BATCH
002700*                    POSTING JOB (SEE JCL GLIMP01)
002800*    11/02/91  RJT   ESCROW DISBURSEMENTS NOW ROUTE ON DESCRIPTION
002900*                    TEXT INSTEAD OF A HARD-CODED PAYEE TABLE
003000*                    SERVICER STOPPED SENDING A PAYEE FEED
003100*                    (REQ# GL-0288)
003200*    09/02/99  DPS   Y2K REVIEW - FT-TRANS-DATE / FT-POST-DATE ARE
003300*                    FULL 8-DIGIT CCYYMMDD ON THE COPYBOOK, DATE
003400*                    ROLLOVER LOGIC IN 950 REWORKED TO CARRY THE
003500*                    CENTURY THROUGH - NO WINDOWING USED
003600*    06/24/03  RJT   KNOWN-ID LOOKUP CONVERTED FROM LINEAR SCAN TO
003700*                    CALL TO GLKIDSCH (BINARY SEARCH) - VOLUME HAD
003800*                    GROWN PAST WHAT A LINEAR SCAN COULD DO IN THE
003900*                    OVERNIGHT WINDOW (REQ# GL-0301)
004000*    03/14/11  RJT   ADDED FT-STATUS TO THE INPUT COPYBOOK FOR THE
004100*                    SERVICER'S NEW PARTIAL-POST HANDLING - NOT
004200*                    ACTED ON BY THIS PROGRAM (REQ# GL-0447)
004300*    08/19/16  KLM   RC-DETAIL-ENTRY TABLE NOW CARRIES THE WRITTEN
004400*                    COUNTS AS WELL AS THE DOLLAR TOTALS SO IT
004500*                    CAN PRINT BOTH WITHOUT A LAYOUT CHANGE
004600*                    (REQ# GL-0561)
004620*    05/06/19  RJT   100 NOW CHECKS THE KID TABLE ENTRY COUNT
004640*                    AGAINST WS-KID-TABLE-MAX BEFORE EACH INSERT -
004660*                    A KNOWN-ID FILE OVER 20000 ROWS USED TO
004680*                    OVERRUN KID-ENTRY AND CORRUPT STORAGE INSTEAD
004690*                    OF ABENDING CLEANLY (REQ# GL-0715)
004700****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT FT-TRANS-FILE  ASSIGN TO FTTRANS
005500            FILE STATUS IS WS-FTFILE-STATUS.
005600     SELECT KNOWN-ID-FILE  ASSIGN TO KNOWNID
005700            FILE STATUS IS WS-KIDFILE-STATUS.
005800     SELECT LEDGER-OUT-FILE ASSIGN TO LEDGEROT
005900            FILE STATUS IS WS-LEDGER-STATUS.
006000     SELECT RUN-CTL-FILE   ASSIGN TO RUNCTL
006100            FILE STATUS IS WS-RUNCTL-STATUS.
006200****************************************************************
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  FT-TRANS-FILE
006600     RECORDING MODE IS F.
006700 COPY FT3REC.
006800*
006900 FD  KNOWN-ID-FILE
007000     RECORDING MODE IS F.
007100 COPY KNOWNID.
007200*
007300 FD  LEDGER-OUT-FILE
007400     RECORDING MODE IS F.
007500 COPY LEDGREC.
007600*
007700 FD  RUN-CTL-FILE
007800     RECORDING MODE IS F.
007900 COPY RUNCTL.
008000****************************************************************
008100 WORKING-STORAGE SECTION.
008200****************************************************************
008300 01  WS-FILE-STATUSES.
008400     05  WS-FTFILE-STATUS        PIC X(2)  VALUE SPACES.
008500     05  WS-KIDFILE-STATUS       PIC X(2)  VALUE SPACES.
008600     05  WS-LEDGER-STATUS        PIC X(2)  VALUE SPACES.
008700     05  WS-RUNCTL-STATUS        PIC X(2)  VALUE SPACES.
008800*
008900 01  WS-SWITCHES.
009000     05  WS-FT-EOF               PIC X     VALUE 'N'.
009100         88  WS-FT-EOF-YES       VALUE 'Y'.
009200     05  WS-KID-EOF              PIC X     VALUE 'N'.
009300         88  WS-KID-EOF-YES      VALUE 'Y'.
009400     05  WS-ABEND-SW             PIC X     VALUE 'N'.
009500         88  WS-ABEND-YES        VALUE 'Y'.
009600     05  WS-KID-FOUND-FLAG       PIC X     VALUE 'N'.
009700         88  WS-KID-WAS-FOUND    VALUE 'Y'.
009800         88  WS-KID-NOT-FOUND    VALUE 'N'.
009900     05  WS-HAZ-INS-SW           PIC X     VALUE 'N'.
010000         88  WS-HAZ-INS-FOUND    VALUE 'Y'.
010100     05  WS-TAXES-SW             PIC X     VALUE 'N'.
010200         88  WS-TAXES-FOUND      VALUE 'Y'.
010300     05  WS-LEAP-YEAR-SW         PIC X     VALUE 'N'.
010400         88  WS-LEAP-YEAR-YES    VALUE 'Y'.
010500*
010510 77  WS-KID-TABLE-MAX            PIC S9(5)  COMP-3 VALUE 20000.
010530*
010600 01  WS-KID-SEARCH-AREA.
010700     05  WS-KID-SEARCH-SOURCE    PIC X(10) VALUE SPACES.
010800     05  WS-KID-SEARCH-ID        PIC X(36) VALUE SPACES.
010900*
011000 01  WS-COUNTERS.
011100     05  WS-FT-READ-COUNT        PIC S9(9)     COMP-3 VALUE ZERO.
011200     05  WS-FT-DUP-COUNT         PIC S9(9)     COMP-3 VALUE ZERO.
011300     05  WS-FT-BAL-COUNT         PIC S9(9)     COMP-3 VALUE ZERO.
011400     05  WS-FT-ESCROW-COUNT      PIC S9(9)     COMP-3 VALUE ZERO.
011500     05  WS-FT-PMT-COUNT         PIC S9(9)     COMP-3 VALUE ZERO.
011600     05  WS-FT-LINE-COUNT        PIC S9(9)     COMP-3 VALUE ZERO.
011700     05  WS-FT-AMOUNT-TOTAL      PIC S9(9)V99  COMP-3 VALUE ZERO.
011800     05  WS-FT-PRINCIPAL-TOTAL   PIC S9(9)V99  COMP-3 VALUE ZERO.
011900     05  WS-FT-INTEREST-TOTAL    PIC S9(9)V99  COMP-3 VALUE ZERO.
012000     05  WS-FT-ESCROW-TOTAL      PIC S9(9)V99  COMP-3 VALUE ZERO.
012100*
012200 01  WS-SUBS.
012300     05  WS-FT-SUB               PIC S9(5)  COMP-3 VALUE ZERO.
012400     05  WS-REV-LO               PIC S9(5)  COMP-3 VALUE ZERO.
012500     05  WS-REV-HI               PIC S9(5)  COMP-3 VALUE ZERO.
012600     05  WS-SORT-I               PIC S9(5)  COMP-3 VALUE ZERO.
012700     05  WS-SORT-J               PIC S9(5)  COMP-3 VALUE ZERO.
012800     05  WS-SCAN-SUB             PIC S9(3)  COMP-3 VALUE ZERO.
012900     05  WS-COMP-SUB             PIC S9(1)  COMP-3 VALUE ZERO.
013000*
013100* KIDTBL SUPPLIES THE IN-MEMORY, BINARY-SEARCHABLE COPY OF THE
013200* KNOWN-ID FILE FOR SOURCE FIFTHTHIRD ONLY.
013300 COPY KIDTBL.
013400*
013500****************************************************************
013600* SORTABLE WORKING COPY OF THE INBOUND FT-TRANS FEED.  LOADED IN
013700* FEED ORDER (NEWEST FIRST), REVERSED, THEN RE-SORTED ASCENDING
013800* BY POST DATE IN 220-SORT-FT-TABLE.
013900****************************************************************
014000 01  WS-FT-TABLE-AREA.
014100     05  WS-FT-ENTRY-COUNT       PIC S9(5)  COMP-3 VALUE ZERO.
014200     05  WS-FT-ENTRY OCCURS 1 TO 5000 TIMES
014300                    DEPENDING ON WS-FT-ENTRY-COUNT.
014400         10  FT-TBL-TRANS-ID     PIC X(36).
014500         10  FT-TBL-TRANS-DATE   PIC 9(8).
014600         10  FT-TBL-POST-DATE    PIC 9(8).
014700         10  FT-TBL-AMOUNT       PIC S9(9)V99.
014800         10  FT-TBL-DESCRIPTION  PIC X(40).
014900         10  FT-TBL-CREDIT-DEBIT PIC X(1).
015000         10  FT-TBL-TRANS-CODE   PIC X(4).
015100             88  FT-TBL-CODE-BALANCE     VALUE '9999'.
015200             88  FT-TBL-CODE-ESCROW-DISB VALUE '5850'.
015300         10  FT-TBL-PRINCIPAL-AMT PIC S9(9)V99.
015400         10  FT-TBL-ESCROW-AMT    PIC S9(9)V99.
015500         10  FT-TBL-INTEREST-AMT  PIC S9(9)V99.
015600         10  FT-TBL-OTHER-AMT     PIC S9(9)V99.
015700         10  FT-TBL-STATUS        PIC X(10).
015800*
015900* HOLD AREA FOR ONE TABLE ROW - USED BY THE REVERSE (215) AND THE
016000* INSERTION-SORT (225/230) PARAGRAPHS.  SAME SHAPE AS ONE ROW OF
016100* WS-FT-ENTRY SO A GROUP MOVE COPIES IT WHOLE.
016200 01  WS-FT-SAVE-ENTRY.
016300     05  WS-SAVE-TRANS-ID        PIC X(36).
016400     05  WS-SAVE-TRANS-DATE      PIC 9(8).
016500     05  WS-SAVE-POST-DATE       PIC 9(8).
016600     05  WS-SAVE-AMOUNT          PIC S9(9)V99.
016700     05  WS-SAVE-DESCRIPTION     PIC X(40).
016800     05  WS-SAVE-CREDIT-DEBIT    PIC X(1).
016900     05  WS-SAVE-TRANS-CODE      PIC X(4).
017000     05  WS-SAVE-PRINCIPAL-AMT   PIC S9(9)V99.
017100     05  WS-SAVE-ESCROW-AMT      PIC S9(9)V99.
017200     05  WS-SAVE-INTEREST-AMT    PIC S9(9)V99.
017300     05  WS-SAVE-OTHER-AMT       PIC S9(9)V99.
017400     05  WS-SAVE-STATUS          PIC X(10).
017500*
017600****************************************************************
017700* ESCROW-DISBURSEMENT DESTINATION WORK AREA - SET BY 341 FROM
017800* THE FT-DESCRIPTION SUBSTRING TEST, USED WHEN THE T/P LINES ARE
017900* BUILT.
018000****************************************************************
018100 01  WS-ESCROW-DEST-ACCT         PIC X(60)  VALUE SPACES.
018200 01  WS-ESCROW-PAYEE             PIC X(40)  VALUE SPACES.
018300*
018400****************************************************************
018500* MORTGAGE-PAYMENT COMPONENT POSTING TABLE.  THE FOUR ACCOUNT
018600* NAMES NEVER CHANGE AT RUN TIME SO THEY ARE LOADED HERE AS
018700* FILLER VALUES AND ADDRESSED THROUGH THE REDEFINES BELOW -
018800* SAME TRICK THE SHOP USES FOR SMALL FIXED LOOKUP TABLES ANYWHERE
018900* A DATABASE TABLE WOULD BE OVERKILL.
019000****************************************************************
019100 01  WS-COMPONENT-ACCTS-INIT.
019200     05  FILLER  PIC X(60) VALUE
019210             'Liabilities:Mortgage:FifthThird'.
019300     05  FILLER  PIC X(60) VALUE
019310             'Expenses:House:Mortgage:Interest'.
019400     05  FILLER  PIC X(60) VALUE 'Assets:FifthThird:Escrow'.
019500     05  FILLER  PIC X(60) VALUE 'Expenses:House:Mortgage:Other'.
019600 01  WS-COMPONENT-ACCTS REDEFINES WS-COMPONENT-ACCTS-INIT.
019700     05  WS-COMP-ACCT OCCURS 4 TIMES PIC X(60).
019800*
019900 01  WS-COMPONENT-AMTS.
020000     05  WS-COMP-PRINCIPAL       PIC S9(9)V99 COMP-3 VALUE ZERO.
020100     05  WS-COMP-INTEREST        PIC S9(9)V99 COMP-3 VALUE ZERO.
020200     05  WS-COMP-ESCROW          PIC S9(9)V99 COMP-3 VALUE ZERO.
020300     05  WS-COMP-OTHER           PIC S9(9)V99 COMP-3 VALUE ZERO.
020400 01  WS-COMPONENT-AMT-TABLE REDEFINES WS-COMPONENT-AMTS.
020500     05  WS-COMP-AMOUNT OCCURS 4 TIMES PIC S9(9)V99 COMP-3.
020600*
020700****************************************************************
020800* CALENDAR-MONTH LENGTH TABLE, USED BY 950/955 TO ROLL THE
020900* BALANCE-RECORD POST DATE FORWARD ONE DAY.  FEBRUARY IS CARRIED
021000* AS 28 HERE AND BUMPED TO 29 IN 950 WHEN 955 SAYS THE YEAR IS A
021100* LEAP YEAR.
021200****************************************************************
021300 01  WS-MONTH-DAYS-INIT.
021400     05  FILLER  PIC 9(2) VALUE 31.
021500     05  FILLER  PIC 9(2) VALUE 28.
021600     05  FILLER  PIC 9(2) VALUE 31.
021700     05  FILLER  PIC 9(2) VALUE 30.
021800     05  FILLER  PIC 9(2) VALUE 31.
021900     05  FILLER  PIC 9(2) VALUE 30.
022000     05  FILLER  PIC 9(2) VALUE 31.
022100     05  FILLER  PIC 9(2) VALUE 31.
022200     05  FILLER  PIC 9(2) VALUE 30.
022300     05  FILLER  PIC 9(2) VALUE 31.
022400     05  FILLER  PIC 9(2) VALUE 30.
022500     05  FILLER  PIC 9(2) VALUE 31.
022600 01  WS-MONTH-DAYS REDEFINES WS-MONTH-DAYS-INIT.
022700     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(2).
022800*
022900****************************************************************
023000* DATE-PLUS-ONE-DAY WORK AREA - FT-POST-DATE HAS NO SIGN AND NO
023100* PACKED FORM ON THE FEED (PIC 9(8) CCYYMMDD) SO THE ROLLOVER IS
023200* DONE ON A PLAIN NUMERIC-DISPLAY COPY, BROKEN OUT BY THE
023300* REDEFINES BELOW.
023400****************************************************************
023500 01  WS-WORK-DATE                PIC 9(8)   VALUE ZERO.
023600 01  WS-WORK-DATE-R REDEFINES WS-WORK-DATE.
023700     05  WS-WORK-YYYY            PIC 9(4).
023800     05  WS-WORK-MM              PIC 9(2).
023900     05  WS-WORK-DD              PIC 9(2).
024000 01  WS-DAYS-THIS-MONTH          PIC 9(2)   VALUE ZERO.
024100 01  WS-LEAP-WORK.
024200     05  WS-LEAP-QUOT            PIC S9(7)  COMP-3 VALUE ZERO.
024300     05  WS-LEAP-REM-4           PIC S9(3)  COMP-3 VALUE ZERO.
024400     05  WS-LEAP-REM-100         PIC S9(3)  COMP-3 VALUE ZERO.
024500     05  WS-LEAP-REM-400         PIC S9(3)  COMP-3 VALUE ZERO.
024600*
024700****************************************************************
024800 PROCEDURE DIVISION.
024900****************************************************************
025000 000-MAIN.
025100     PERFORM 050-OPEN-FILES.
025200     IF NOT WS-ABEND-YES
025300         PERFORM 100-LOAD-KNOWN-IDS
025400         PERFORM 200-LOAD-AND-SORT-FT-TABLE
025500         PERFORM 300-PROCESS-FT-TABLE
025600         PERFORM 800-WRITE-RUN-CTL
025700     END-IF.
025800     PERFORM 060-CLOSE-FILES.
025900     GOBACK.
026000*
026100 050-OPEN-FILES.
026200     OPEN INPUT  FT-TRANS-FILE
026300               KNOWN-ID-FILE
026400          OUTPUT LEDGER-OUT-FILE
026500               RUN-CTL-FILE.
026600     IF WS-FTFILE-STATUS NOT = '00'
026700         DISPLAY 'GLIMPFT - ERROR OPENING FT-TRANS-FILE, RC: '
026800                 WS-FTFILE-STATUS
026900         SET WS-ABEND-YES TO TRUE
027000     END-IF.
027100     IF WS-KIDFILE-STATUS NOT = '00'
027200         DISPLAY 'GLIMPFT - ERROR OPENING KNOWN-ID-FILE, RC: '
027300                 WS-KIDFILE-STATUS
027400         SET WS-ABEND-YES TO TRUE
027500     END-IF.
027600     IF WS-LEDGER-STATUS NOT = '00'
027700         DISPLAY 'GLIMPFT - ERROR OPENING LEDGER-OUT-FILE, RC: '
027800                 WS-LEDGER-STATUS
027900         SET WS-ABEND-YES TO TRUE
028000     END-IF.
028100     IF WS-RUNCTL-STATUS NOT = '00'
028200         DISPLAY 'GLIMPFT - ERROR OPENING RUN-CTL-FILE, RC: '
028300                 WS-RUNCTL-STATUS
028400         SET WS-ABEND-YES TO TRUE
028500     END-IF.
028600     IF WS-ABEND-YES
028700         MOVE 16 TO RETURN-CODE
028800     END-IF.
028900*
029000 060-CLOSE-FILES.
029100     CLOSE FT-TRANS-FILE KNOWN-ID-FILE LEDGER-OUT-FILE
029200           RUN-CTL-FILE.
029300*
029400****************************************************************
029500* 100 - LOAD THE KNOWN-ID FILE INTO KID-TABLE-AREA, KEEPING ONLY
029600* ROWS FOR SOURCE FIFTHTHIRD.  THE FILE ARRIVES SORTED BY
029700* (SOURCE, ID) FROM THE LEDGER EXTRACT JOB SO NO SORT IS NEEDED
029800* HERE - FILTERING BY SOURCE LEAVES THE SURVIVORS IN ORDER.
029900****************************************************************
030000 100-LOAD-KNOWN-IDS.
030100     PERFORM 105-READ-KNOWN-ID.
030200     PERFORM 110-LOAD-ONE-KNOWN-ID THRU 110-LOAD-ONE-KNOWN-ID-EXIT
030300         UNTIL WS-KID-EOF-YES OR WS-ABEND-YES.
030400*
030500 105-READ-KNOWN-ID.
030600     READ KNOWN-ID-FILE
030700         AT END MOVE 'Y' TO WS-KID-EOF.
030800*
030900 110-LOAD-ONE-KNOWN-ID.
030920     IF KN-SRC-FIFTHTHIRD
030930         IF KID-ENTRY-COUNT >= WS-KID-TABLE-MAX
030940             DISPLAY 'GLIMPFT - KNOWN-ID TABLE FULL, ABEND'
030950             SET WS-ABEND-YES TO TRUE
030960             GO TO 110-LOAD-ONE-KNOWN-ID-EXIT
030970         END-IF
031000         ADD 1 TO KID-ENTRY-COUNT
031100         MOVE KN-SOURCE    TO KID-SOURCE(KID-ENTRY-COUNT)
031200         MOVE KN-TRANS-ID  TO KID-ID(KID-ENTRY-COUNT)
031300     END-IF.
031400     PERFORM 105-READ-KNOWN-ID.
031480 110-LOAD-ONE-KNOWN-ID-EXIT.
031490     EXIT.
031500*
031700****************************************************************
031800* 200 - LOAD THE FT-TRANS FEED (NEWEST FIRST), REVERSE IT, THEN
031900* SORT ASCENDING BY POST DATE.  INSERTION SORT SHIFTS ONLY WHILE
032000* THE PRIOR ENTRY'S DATE IS STRICTLY GREATER, WHICH KEEPS EQUAL
032100* DATES IN THEIR (ALREADY OLDEST-FIRST) REVERSED ORDER - THE
032200* STABLE SORT THE BATCH FLOW CALLS FOR.
032300****************************************************************
032400 200-LOAD-AND-SORT-FT-TABLE.
032500     PERFORM 205-READ-FT-RECORD.
032600     PERFORM 210-LOAD-ONE-FT-RECORD
032700         UNTIL WS-FT-EOF-YES.
032800     PERFORM 220-REVERSE-FT-TABLE.
032900     PERFORM 230-SORT-FT-TABLE.
033000*
033100 205-READ-FT-RECORD.
033200     READ FT-TRANS-FILE
033300         AT END MOVE 'Y' TO WS-FT-EOF.
033400*
033500 210-LOAD-ONE-FT-RECORD.
033600     ADD 1 TO WS-FT-ENTRY-COUNT.
033700     MOVE FT-TRANS-ID        TO
033710             FT-TBL-TRANS-ID(WS-FT-ENTRY-COUNT).
033800     MOVE FT-TRANS-DATE      TO
033810             FT-TBL-TRANS-DATE(WS-FT-ENTRY-COUNT).
033900     MOVE FT-POST-DATE       TO
033910             FT-TBL-POST-DATE(WS-FT-ENTRY-COUNT).
034000     MOVE FT-AMOUNT          TO FT-TBL-AMOUNT(WS-FT-ENTRY-COUNT).
034100     MOVE FT-DESCRIPTION     TO
034110             FT-TBL-DESCRIPTION(WS-FT-ENTRY-COUNT).
034200     MOVE FT-CREDIT-DEBIT    TO
034210             FT-TBL-CREDIT-DEBIT(WS-FT-ENTRY-COUNT).
034300     MOVE FT-TRANS-CODE      TO
034310             FT-TBL-TRANS-CODE(WS-FT-ENTRY-COUNT).
034400     MOVE FT-PRINCIPAL-AMT   TO
034410             FT-TBL-PRINCIPAL-AMT(WS-FT-ENTRY-COUNT).
034500     MOVE FT-ESCROW-AMT      TO
034510             FT-TBL-ESCROW-AMT(WS-FT-ENTRY-COUNT).
034600     MOVE FT-INTEREST-AMT    TO
034610             FT-TBL-INTEREST-AMT(WS-FT-ENTRY-COUNT).
034700     MOVE FT-OTHER-AMT       TO
034710             FT-TBL-OTHER-AMT(WS-FT-ENTRY-COUNT).
034800     MOVE FT-STATUS          TO FT-TBL-STATUS(WS-FT-ENTRY-COUNT).
034900     PERFORM 205-READ-FT-RECORD.
035000*
035100 220-REVERSE-FT-TABLE.
035200     IF WS-FT-ENTRY-COUNT > 1
035300         MOVE 1                TO WS-REV-LO
035400         MOVE WS-FT-ENTRY-COUNT TO WS-REV-HI
035500         PERFORM 225-REVERSE-ONE-PAIR
035600             UNTIL WS-REV-LO >= WS-REV-HI
035700     END-IF.
035800*
035900 225-REVERSE-ONE-PAIR.
036000     MOVE WS-FT-ENTRY(WS-REV-LO) TO WS-FT-SAVE-ENTRY.
036100     MOVE WS-FT-ENTRY(WS-REV-HI) TO WS-FT-ENTRY(WS-REV-LO).
036200     MOVE WS-FT-SAVE-ENTRY       TO WS-FT-ENTRY(WS-REV-HI).
036300     ADD 1      TO WS-REV-LO.
036400     SUBTRACT 1 FROM WS-REV-HI.
036500*
036600 230-SORT-FT-TABLE.
036700     IF WS-FT-ENTRY-COUNT > 1
036800         PERFORM 235-SORT-ONE-ENTRY
036900             VARYING WS-SORT-I FROM 2 BY 1
037000             UNTIL WS-SORT-I > WS-FT-ENTRY-COUNT
037100     END-IF.
037200*
037300 235-SORT-ONE-ENTRY.
037400     MOVE WS-FT-ENTRY(WS-SORT-I) TO WS-FT-SAVE-ENTRY.
037500     MOVE WS-SORT-I              TO WS-SORT-J.
037600     SUBTRACT 1 FROM WS-SORT-J.
037700     PERFORM 240-SHIFT-ENTRY-DOWN
037800         UNTIL WS-SORT-J < 1
037900            OR FT-TBL-POST-DATE(WS-SORT-J) <= WS-SAVE-POST-DATE.
038000     ADD 1 TO WS-SORT-J.
038100     MOVE WS-FT-SAVE-ENTRY TO WS-FT-ENTRY(WS-SORT-J).
038200*
038300 240-SHIFT-ENTRY-DOWN.
038400     MOVE WS-FT-ENTRY(WS-SORT-J) TO WS-FT-ENTRY(WS-SORT-J + 1).
038500     SUBTRACT 1 FROM WS-SORT-J.
038600*
038700****************************************************************
038800* 300 - WALK THE SORTED TABLE, DROPPING KNOWN DUPLICATES, AND
038900* CLASSIFY EVERYTHING ELSE.
039000****************************************************************
039100 300-PROCESS-FT-TABLE.
039200     IF WS-FT-ENTRY-COUNT > 0
039300         PERFORM 310-PROCESS-ONE-FT-ENTRY
039400             VARYING WS-FT-SUB FROM 1 BY 1
039500             UNTIL WS-FT-SUB > WS-FT-ENTRY-COUNT
039600     END-IF.
039700*
039800 310-PROCESS-ONE-FT-ENTRY.
039900     ADD 1 TO WS-FT-READ-COUNT.
040000     MOVE 'FIFTHTHIRD'              TO WS-KID-SEARCH-SOURCE.
040100     MOVE FT-TBL-TRANS-ID(WS-FT-SUB) TO WS-KID-SEARCH-ID.
040200     SET WS-KID-NOT-FOUND TO TRUE.
040300     CALL 'GLKIDSCH' USING KID-ENTRY-COUNT, KID-ENTRY,
040400              WS-KID-SEARCH-SOURCE, WS-KID-SEARCH-ID,
040500              WS-KID-FOUND-FLAG.
040600     IF WS-KID-WAS-FOUND
040700         ADD 1 TO WS-FT-DUP-COUNT
040800     ELSE
040900         ADD FT-TBL-AMOUNT(WS-FT-SUB) TO WS-FT-AMOUNT-TOTAL
041000         PERFORM 320-CLASSIFY-FT-ENTRY
041100     END-IF.
041200*
041300 320-CLASSIFY-FT-ENTRY.
041400     EVALUATE TRUE
041500         WHEN FT-TBL-CODE-BALANCE(WS-FT-SUB)
041600             PERFORM 330-CLASSIFY-BALANCE-REC
041700         WHEN FT-TBL-CODE-ESCROW-DISB(WS-FT-SUB)
041800             PERFORM 340-CLASSIFY-ESCROW-DISB
041900         WHEN OTHER
042000             PERFORM 350-CLASSIFY-MORTGAGE-PMT
042100     END-EVALUATE.
042200*
042300****************************************************************
042400* 330 - CODE 9999, BALANCE RECORD.  NO TRANSACTION IS WRITTEN -
042500* JUST STAND-ALONE BALANCE ASSERTIONS DATED ONE DAY AFTER THE
042600* POST DATE SO THEY SORT AFTER THE DAY'S OWN POSTINGS.
042700****************************************************************
042800 330-CLASSIFY-BALANCE-REC.
042900     ADD 1 TO WS-FT-BAL-COUNT.
043000     PERFORM 950-ADD-ONE-DAY-TO-POST-DATE.
043100     IF FT-TBL-PRINCIPAL-AMT(WS-FT-SUB) NOT = ZERO
043200         MOVE SPACES  TO LEDGER-OUT-REC
043300         MOVE ZERO    TO LG-AMOUNT LG-QUANTITY LG-COST-PRICE
043400         SET LG-IS-BALANCE TO TRUE
043500         MOVE WS-WORK-DATE TO LG-DATE
043600         MOVE 'FIFTHTHIRD' TO LG-SOURCE
043700         MOVE 'Liabilities:Mortgage:FifthThird' TO LG-ACCOUNT
043800         COMPUTE LG-AMOUNT = FT-TBL-PRINCIPAL-AMT(WS-FT-SUB) * -1
043900         MOVE 'USD'   TO LG-CURRENCY
044000         PERFORM 900-WRITE-LEDGER-LINE
044100     END-IF.
044200     IF FT-TBL-ESCROW-AMT(WS-FT-SUB) NOT = ZERO
044300         MOVE SPACES  TO LEDGER-OUT-REC
044400         MOVE ZERO    TO LG-AMOUNT LG-QUANTITY LG-COST-PRICE
044500         SET LG-IS-BALANCE TO TRUE
044600         MOVE WS-WORK-DATE TO LG-DATE
044700         MOVE 'FIFTHTHIRD' TO LG-SOURCE
044800         MOVE 'Assets:FifthThird:Escrow' TO LG-ACCOUNT
044900         MOVE FT-TBL-ESCROW-AMT(WS-FT-SUB) TO LG-AMOUNT
045000         MOVE 'USD'   TO LG-CURRENCY
045100         PERFORM 900-WRITE-LEDGER-LINE
045200     END-IF.
045300*
045400****************************************************************
045500* 340 - CODE 5850, ESCROW DISBURSEMENT.  ONE TRANSACTION, TWO
045600* POSTINGS.  DESTINATION ACCOUNT/PAYEE COME FROM 341'S SCAN OF
045700* FT-DESCRIPTION.
045800****************************************************************
045900 340-CLASSIFY-ESCROW-DISB.
046000     ADD 1 TO WS-FT-ESCROW-COUNT.
046100     PERFORM 341-SELECT-ESCROW-DEST.
046200     MOVE SPACES  TO LEDGER-OUT-REC.
046300     MOVE ZERO    TO LG-AMOUNT LG-QUANTITY LG-COST-PRICE.
046400     SET LG-IS-HEADER TO TRUE.
046500     MOVE FT-TBL-POST-DATE(WS-FT-SUB) TO LG-DATE.
046600     MOVE 'FIFTHTHIRD'                TO LG-SOURCE.
046700     MOVE WS-ESCROW-PAYEE             TO LG-PAYEE.
046800     MOVE FT-TBL-DESCRIPTION(WS-FT-SUB) TO LG-NARRATION.
046900     PERFORM 900-WRITE-LEDGER-LINE.
047000     MOVE SPACES  TO LEDGER-OUT-REC.
047100     MOVE ZERO    TO LG-AMOUNT LG-QUANTITY LG-COST-PRICE.
047200     SET LG-IS-POSTING TO TRUE.
047300     MOVE FT-TBL-POST-DATE(WS-FT-SUB) TO LG-DATE.
047400     MOVE 'FIFTHTHIRD'                TO LG-SOURCE.
047500     MOVE 'Assets:FifthThird:Escrow'  TO LG-ACCOUNT.
047600     COMPUTE LG-AMOUNT = FT-TBL-AMOUNT(WS-FT-SUB) * -1.
047700     MOVE 'USD'                       TO LG-CURRENCY.
047800     PERFORM 900-WRITE-LEDGER-LINE.
047900     MOVE SPACES  TO LEDGER-OUT-REC.
048000     MOVE ZERO    TO LG-AMOUNT LG-QUANTITY LG-COST-PRICE.
048100     SET LG-IS-POSTING TO TRUE.
048200     MOVE FT-TBL-POST-DATE(WS-FT-SUB) TO LG-DATE.
048300     MOVE 'FIFTHTHIRD'                TO LG-SOURCE.
048400     MOVE WS-ESCROW-DEST-ACCT         TO LG-ACCOUNT.
048500     MOVE FT-TBL-ESCROW-AMT(WS-FT-SUB) TO LG-AMOUNT.
048600     MOVE 'USD'                       TO LG-CURRENCY.
048700     PERFORM 900-WRITE-LEDGER-LINE.
048800*
048900 341-SELECT-ESCROW-DEST.
049000     MOVE SPACES TO WS-ESCROW-DEST-ACCT WS-ESCROW-PAYEE.
049100     PERFORM 342-SCAN-FOR-HAZ-INS.
049200     PERFORM 344-SCAN-FOR-TAXES.
049300     EVALUATE TRUE
049400         WHEN WS-HAZ-INS-FOUND
049500             MOVE 'Expenses:House:Insurance' TO
049510                                             WS-ESCROW-DEST-ACCT
049600             MOVE "Escrow Payment - Homeowner's Insurance"
049700                                             TO WS-ESCROW-PAYEE
049800         WHEN WS-TAXES-FOUND
049900             MOVE 'Expenses:House:Taxes'     TO
049910                                             WS-ESCROW-DEST-ACCT
050000             MOVE 'Escrow Payment - Taxes'   TO WS-ESCROW-PAYEE
050100         WHEN OTHER
050200             MOVE 'Expenses:FIXME'           TO
050210                                             WS-ESCROW-DEST-ACCT
050300             STRING 'Escrow Payment - '  DELIMITED BY SIZE
050400                    FT-TBL-DESCRIPTION(WS-FT-SUB)
050410                                        DELIMITED BY SIZE
050500                    INTO WS-ESCROW-PAYEE
050600     END-EVALUATE.
050700*
050800****************************************************************
050900* 342/343 - HAND-ROLLED SUBSTRING SCAN FOR 'HAZ INS' IN THE 40-
051000* BYTE DESCRIPTION.  NO CONTAINS/INSPECT-TALLYING USED - JUST A
051100* SLIDING REFERENCE-MODIFICATION WINDOW, ONE COMPARE PER
051200* POSITION.
051300****************************************************************
051400 342-SCAN-FOR-HAZ-INS.
051500     SET WS-HAZ-INS-SW TO 'N'.
051600     MOVE 1 TO WS-SCAN-SUB.
051700     PERFORM 343-SCAN-HAZ-INS-LOOP
051800         UNTIL WS-SCAN-SUB > 34
051900            OR WS-HAZ-INS-FOUND.
052000*
052100 343-SCAN-HAZ-INS-LOOP.
052200     IF FT-TBL-DESCRIPTION(WS-FT-SUB) (WS-SCAN-SUB:7) = 'HAZ INS'
052300         SET WS-HAZ-INS-FOUND TO TRUE
052400     ELSE
052500         ADD 1 TO WS-SCAN-SUB
052600     END-IF.
052700*
052800 344-SCAN-FOR-TAXES.
052900     SET WS-TAXES-SW TO 'N'.
053000     MOVE 1 TO WS-SCAN-SUB.
053100     PERFORM 345-SCAN-TAXES-LOOP
053200         UNTIL WS-SCAN-SUB > 36
053300            OR WS-TAXES-FOUND.
053400*
053500 345-SCAN-TAXES-LOOP.
053600     IF FT-TBL-DESCRIPTION(WS-FT-SUB) (WS-SCAN-SUB:5) = 'TAXES'
053700         SET WS-TAXES-FOUND TO TRUE
053800     ELSE
053900         ADD 1 TO WS-SCAN-SUB
054000     END-IF.
054100*
054200****************************************************************
054300* 350 - ANY OTHER CODE, ORDINARY MORTGAGE PAYMENT.  ONE
054400* TRANSACTION, ONE SOURCE POSTING, UP TO FOUR COMPONENT POSTINGS
054500* IN THE FIXED ORDER PRINCIPAL/INTEREST/ESCROW/OTHER.
054600****************************************************************
054700 350-CLASSIFY-MORTGAGE-PMT.
054800     ADD 1 TO WS-FT-PMT-COUNT.
054900     MOVE FT-TBL-PRINCIPAL-AMT(WS-FT-SUB) TO WS-COMP-PRINCIPAL.
055000     MOVE FT-TBL-INTEREST-AMT(WS-FT-SUB)  TO WS-COMP-INTEREST.
055100     MOVE FT-TBL-ESCROW-AMT(WS-FT-SUB)    TO WS-COMP-ESCROW.
055200     MOVE FT-TBL-OTHER-AMT(WS-FT-SUB)     TO WS-COMP-OTHER.
055300     ADD WS-COMP-PRINCIPAL TO WS-FT-PRINCIPAL-TOTAL.
055400     ADD WS-COMP-INTEREST  TO WS-FT-INTEREST-TOTAL.
055500     ADD WS-COMP-ESCROW    TO WS-FT-ESCROW-TOTAL.
055600     MOVE SPACES  TO LEDGER-OUT-REC.
055700     MOVE ZERO    TO LG-AMOUNT LG-QUANTITY LG-COST-PRICE.
055800     SET LG-IS-HEADER TO TRUE.
055900     MOVE FT-TBL-POST-DATE(WS-FT-SUB)    TO LG-DATE.
056000     MOVE 'FIFTHTHIRD'                   TO LG-SOURCE.
056100     MOVE 'Fifth Third Mortgage'         TO LG-PAYEE.
056200     MOVE FT-TBL-DESCRIPTION(WS-FT-SUB)  TO LG-NARRATION.
056300     PERFORM 900-WRITE-LEDGER-LINE.
056400     MOVE SPACES  TO LEDGER-OUT-REC.
056500     MOVE ZERO    TO LG-AMOUNT LG-QUANTITY LG-COST-PRICE.
056600     SET LG-IS-POSTING TO TRUE.
056700     MOVE FT-TBL-POST-DATE(WS-FT-SUB)    TO LG-DATE.
056800     MOVE 'FIFTHTHIRD'                   TO LG-SOURCE.
056900     MOVE 'Assets:FifthThird:Payment'    TO LG-ACCOUNT.
057000     COMPUTE LG-AMOUNT = FT-TBL-AMOUNT(WS-FT-SUB) * -1.
057100     MOVE 'USD'                          TO LG-CURRENCY.
057200     PERFORM 900-WRITE-LEDGER-LINE.
057300     PERFORM 351-WRITE-COMPONENT-POSTING
057400         VARYING WS-COMP-SUB FROM 1 BY 1
057500         UNTIL WS-COMP-SUB > 4.
057600*
057700 351-WRITE-COMPONENT-POSTING.
057800     IF WS-COMP-AMOUNT(WS-COMP-SUB) NOT = ZERO
057900         MOVE SPACES  TO LEDGER-OUT-REC
058000         MOVE ZERO    TO LG-AMOUNT LG-QUANTITY LG-COST-PRICE
058100         SET LG-IS-POSTING TO TRUE
058200         MOVE FT-TBL-POST-DATE(WS-FT-SUB) TO LG-DATE
058300         MOVE 'FIFTHTHIRD'                TO LG-SOURCE
058400         MOVE WS-COMP-ACCT(WS-COMP-SUB)   TO LG-ACCOUNT
058500         MOVE WS-COMP-AMOUNT(WS-COMP-SUB) TO LG-AMOUNT
058600         MOVE 'USD'                       TO LG-CURRENCY
058700         PERFORM 900-WRITE-LEDGER-LINE
058800     END-IF.
058900*
059000 900-WRITE-LEDGER-LINE.
059100     WRITE LEDGER-OUT-REC.
059200     IF WS-LEDGER-STATUS NOT = '00'
059300         DISPLAY 'GLIMPFT - ERROR WRITING LEDGER-OUT-FILE, RC: '
059400                 WS-LEDGER-STATUS
059500     ELSE
059600         ADD 1 TO WS-FT-LINE-COUNT
059700     END-IF.
059800*
059900****************************************************************
060000* 950/955 - BALANCE-RECORD POST DATE PLUS ONE DAY, WITH MONTH-
060100* END AND YEAR-END ROLLOVER AND A LEAP-YEAR TEST FOR FEBRUARY.
060200* RESULT LEFT IN WS-WORK-DATE.
060300****************************************************************
060400 950-ADD-ONE-DAY-TO-POST-DATE.
060500     MOVE FT-TBL-POST-DATE(WS-FT-SUB) TO WS-WORK-DATE.
060600     ADD 1 TO WS-WORK-DD.
060700     PERFORM 955-CHECK-LEAP-YEAR.
060800     MOVE WS-DAYS-IN-MONTH(WS-WORK-MM) TO WS-DAYS-THIS-MONTH.
060900     IF WS-WORK-MM = 2 AND WS-LEAP-YEAR-YES
061000         MOVE 29 TO WS-DAYS-THIS-MONTH
061100     END-IF.
061200     IF WS-WORK-DD > WS-DAYS-THIS-MONTH
061300         MOVE 1 TO WS-WORK-DD
061400         ADD 1 TO WS-WORK-MM
061500         IF WS-WORK-MM > 12
061600             MOVE 1 TO WS-WORK-MM
061700             ADD 1 TO WS-WORK-YYYY
061800         END-IF
061900     END-IF.
062000*
062100 955-CHECK-LEAP-YEAR.
062200     SET WS-LEAP-YEAR-SW TO 'N'.
062300     DIVIDE WS-WORK-YYYY BY 4   GIVING WS-LEAP-QUOT
062400             REMAINDER WS-LEAP-REM-4.
062500     DIVIDE WS-WORK-YYYY BY 100 GIVING WS-LEAP-QUOT
062600             REMAINDER WS-LEAP-REM-100.
062700     DIVIDE WS-WORK-YYYY BY 400 GIVING WS-LEAP-QUOT
062800             REMAINDER WS-LEAP-REM-400.
062900     IF WS-LEAP-REM-4 = 0
063000         AND (WS-LEAP-REM-100 NOT = 0 OR WS-LEAP-REM-400 = 0)
063100         SET WS-LEAP-YEAR-YES TO TRUE
063200     END-IF.
063300*
063400****************************************************************
063500* 800 - APPEND THE ONE-RECORD FIFTHTHIRD CONTROL SUMMARY TO
063600* RUN-CTL FOR GLIMRPT.
063700****************************************************************
063800 800-WRITE-RUN-CTL.
063900     MOVE SPACES              TO RUN-CTL-REC.
064000     MOVE 'FIFTHTHIRD'        TO RC-UNIT-CODE.
064100     MOVE WS-FT-READ-COUNT    TO RC-READ-COUNT.
064200     MOVE WS-FT-DUP-COUNT     TO RC-DUP-COUNT.
064300     MOVE ZERO                TO RC-SKIP-COUNT.
064400     MOVE ZERO                TO RC-REJECT-COUNT.
064500     COMPUTE RC-WRITTEN-COUNT = WS-FT-READ-COUNT
064510                              - WS-FT-DUP-COUNT.
064600     MOVE WS-FT-AMOUNT-TOTAL  TO RC-AMOUNT-TOTAL.
064700     MOVE WS-FT-LINE-COUNT    TO RC-RUN-LINE-TOTAL.
064800     MOVE 6                   TO RC-DETAIL-COUNT.
064810     MOVE 'BALANCE RECS WRTN'    TO RC-DETAIL-LABEL(1).
064820     MOVE ZERO                    TO RC-DETAIL-AMOUNT(1).
064830     MOVE WS-FT-BAL-COUNT         TO RC-DETAIL-WRITTEN(1).
064900     MOVE 'ESCROW DISB WRTN'     TO RC-DETAIL-LABEL(2).
064910     MOVE ZERO                    TO RC-DETAIL-AMOUNT(2).
064920     MOVE WS-FT-ESCROW-COUNT      TO RC-DETAIL-WRITTEN(2).
065000     MOVE 'PAYMENTS WRITTEN'     TO RC-DETAIL-LABEL(3).
065010     MOVE ZERO                    TO RC-DETAIL-AMOUNT(3).
065020     MOVE WS-FT-PMT-COUNT         TO RC-DETAIL-WRITTEN(3).
065100     MOVE 'TOTAL PRINCIPAL'      TO RC-DETAIL-LABEL(4).
065110     MOVE WS-FT-PRINCIPAL-TOTAL   TO RC-DETAIL-AMOUNT(4).
065120     MOVE WS-FT-PMT-COUNT         TO RC-DETAIL-WRITTEN(4).
065200     MOVE 'TOTAL INTEREST'       TO RC-DETAIL-LABEL(5).
065210     MOVE WS-FT-INTEREST-TOTAL    TO RC-DETAIL-AMOUNT(5).
065220     MOVE WS-FT-PMT-COUNT         TO RC-DETAIL-WRITTEN(5).
065300     MOVE 'TOTAL ESCROW APPLIED' TO RC-DETAIL-LABEL(6).
065310     MOVE WS-FT-ESCROW-TOTAL      TO RC-DETAIL-AMOUNT(6).
065320     MOVE WS-FT-PMT-COUNT         TO RC-DETAIL-WRITTEN(6).
066100     WRITE RUN-CTL-REC.
066200     IF WS-RUNCTL-STATUS NOT = '00'
066300         DISPLAY 'GLIMPFT - ERROR WRITING RUN-CTL-FILE, RC: '
066400                 WS-RUNCTL-STATUS
066500     END-IF.
