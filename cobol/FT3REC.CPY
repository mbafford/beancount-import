000100******************************************************************
000200*    COPY MEMBER    - FT3REC
000300*    DESCRIPTION    - FIFTH THIRD MORTGAGE SERVICER EXTRACT RECORD
000400*                     ONE ENTRY PER TRANSACTION ON THE OVERNIGHT
000500*                     DOWNLOAD FROM THE SERVICER.  FEED ARRIVES
000600*                     NEWEST TRANSACTION FIRST - GLIMPFT REVERSES
000700*                     AND RE-SORTS BY POST DATE BEFORE POSTING.
000800*
000900*    01/06/09  RJT   ORIGINAL LAYOUT FOR THE LEDGER IMPORT PROJECT
001000*    03/14/11  RJT   ADDED FT-STATUS AFTER SERVICER ADDED PARTIAL-
001100*                    POST HANDLING (REQ# GL-0447)
001200*    09/02/99  DPS   Y2K - FT-TRANS-DATE / FT-POST-DATE CONFIRMED
001300*                    FULL 8-DIGIT CCYYMMDD, NO WINDOWING NEEDED
001400******************************************************************
001500 01  FT-TRANS-REC.
001600     05  FT-TRANS-ID             PIC X(36).
001700     05  FT-TRANS-DATE           PIC 9(8).
001800     05  FT-POST-DATE            PIC 9(8).
001900     05  FT-AMOUNT               PIC S9(9)V99.
002000     05  FT-DESCRIPTION          PIC X(40).
002100     05  FT-CREDIT-DEBIT         PIC X(1).
002200         88  FT-IS-CREDIT        VALUE 'C'.
002300         88  FT-IS-DEBIT         VALUE 'D'.
002400         88  FT-IS-BALANCE-REC   VALUE 'B'.
002500     05  FT-TRANS-CODE           PIC X(4).
002600         88  FT-CODE-BALANCE     VALUE '9999'.
002700         88  FT-CODE-ESCROW-DISB VALUE '5850'.
002800     05  FT-PRINCIPAL-AMT        PIC S9(9)V99.
002900     05  FT-ESCROW-AMT           PIC S9(9)V99.
003000     05  FT-INTEREST-AMT         PIC S9(9)V99.
003100     05  FT-OTHER-AMT            PIC S9(9)V99.
003200     05  FT-STATUS               PIC X(10).
003300         88  FT-STATUS-POSTED    VALUE 'POSTED    '.
003400     05  FILLER                  PIC X(08).
