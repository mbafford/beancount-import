000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION
000300* GENERAL LEDGER SYSTEMS GROUP - ALL RIGHTS RESERVED
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     GLIMRPT.
000700 AUTHOR.         R J TAKACS.
000800 INSTALLATION.   GENERAL LEDGER SYSTEMS GROUP.
000900 DATE-WRITTEN.   01/09/09.
001000 DATE-COMPILED.
001100 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001200*
001300****************************************************************
001400*    PROGRAM:  GLIMRPT
001500*
001600*    LAST STEP OF THE NIGHTLY GL IMPORT STREAM.  READS THE THREE
001700*    RUN-CTL RECORDS LEFT BEHIND BY GLIMPFT, GLIMPVG AND GLIMPWG
001800*    (IN THAT ORDER - GLIMPFT OPENS RUN-CTL OUTPUT, THE OTHER TWO
001900*    EXTEND) AND PRINTS THE ONE-PAGE RUN-REPORT SUMMARY THE
002000*    OPERATOR REVIEWS BEFORE SIGNING OFF THE JOB.  DOES NOT TOUCH
002100*    THE LEDGER-OUT FILE ITSELF - JUST THE CONTROL TOTALS.
002200*
002300*    01/09/09  RJT   ORIGINAL
002400*    09/02/99  DPS   Y2K REVIEW - RUN-DATE CENTURY WINDOW ADDED,
002500*                    ACCEPT FROM DATE ONLY RETURNS A 2-DIGIT YEAR
002600*    08/19/16  KLM   DETAIL LINES NOW PRINT RC-DETAIL-WRITTEN
002700*                    ALONG WITH THE DOLLAR SUB-TOTALS (GL-0561)
002710*    05/06/19  RJT   300 NOW CHECKS RC-DETAIL-COUNT AGAINST
002720*                    WS-DET-MAX (16, SAME CEILING AS THE RC-
002730*                    DETAIL-ENTRY TABLE IN RUNCTL) BEFORE PRINTING
002740*                    THE SUB-TOTAL LINES - A CORRUPTED RUN-CTL
002750*                    RECORD USED TO WALK OFF THE END OF THE TABLE
002760*                    INSTEAD OF ABENDING CLEANLY (REQ# GL-0717)
002800****************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT RUN-CTL-FILE    ASSIGN TO RUNCTL
003600            FILE STATUS IS WS-RUNCTL-STATUS.
003700     SELECT RUN-REPORT-FILE ASSIGN TO RUNRPT
003800            FILE STATUS IS WS-RPTFILE-STATUS.
003900****************************************************************
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  RUN-CTL-FILE
004300     RECORDING MODE IS F.
004400 COPY RUNCTL.
004500*
004600 FD  RUN-REPORT-FILE
004700     RECORDING MODE IS F.
004800 01  RUN-REPORT-REC              PIC X(132).
004900****************************************************************
005000 WORKING-STORAGE SECTION.
005100****************************************************************
005200 01  WS-FILE-STATUSES.
005300     05  WS-RUNCTL-STATUS        PIC X(2)  VALUE SPACES.
005400     05  WS-RPTFILE-STATUS       PIC X(2)  VALUE SPACES.
005500*
005600 01  WS-SWITCHES.
005700     05  WS-RUNCTL-EOF           PIC X     VALUE 'N'.
005800         88  WS-RUNCTL-EOF-YES   VALUE 'Y'.
005900     05  WS-ABEND-SW             PIC X     VALUE 'N'.
006000         88  WS-ABEND-YES        VALUE 'Y'.
006100*
006200 01  WS-COUNTERS.
006300     05  WS-GRAND-LINE-TOTAL     PIC S9(9) COMP-3 VALUE ZERO.
006400     05  WS-DET-SUB              PIC S9(2) COMP-3 VALUE ZERO.
006410*
006420 77  WS-DET-MAX                  PIC S9(2)  COMP-3 VALUE 16.
006500*
006600****************************************************************
006700* RUN-DATE - "ACCEPT FROM DATE" ONLY RETURNS A 2-DIGIT YEAR, SO
006800* THE CENTURY IS WINDOWED THE SAME WAY THE 1998 Y2K REVIEW
006900* WINDOWED IT EVERYWHERE ELSE IN THE SUITE: YY < 50 IS 20XX,
007000* OTHERWISE 19XX.  THIS SHOP HAS NEVER SEEN A GL RUN FROM BEFORE
007100* 1950 AND DOES NOT EXPECT TO.
007200****************************************************************
007300 01  WS-RUN-DATE-RAW             PIC 9(6)  VALUE ZERO.
007400 01  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-RAW.
007500     05  WS-RUN-YY               PIC 9(2).
007600     05  WS-RUN-MM               PIC 9(2).
007700     05  WS-RUN-DD               PIC 9(2).
007800*
007900 01  WS-CCYY-NUM                 PIC 9(4)  VALUE ZERO.
008000 01  WS-CCYY-TEXT REDEFINES WS-CCYY-NUM
008100                  PIC X(4).
008200*
008300****************************************************************
008400* TITLE LINE - BUILT IN THE STRUCTURED VIEW, PRINTED THROUGH THE
008500* FLAT REDEFINES, SAME HABIT AS GLIMPWG'S CATEGORY-KEY WORK AREA.
008600****************************************************************
008700 01  WS-TITLE-WORK.
008800     05  WS-TITLE-TEXT           PIC X(52)
008900                     VALUE 'FINANCIAL IMPORT BATCH RUN SUMMARY'.
009000     05  WS-TITLE-DATE-LABEL     PIC X(10) VALUE 'RUN DATE: '.
009100     05  WS-TITLE-DATE-TEXT      PIC X(10) VALUE SPACES.
009200 01  WS-TITLE-LINE REDEFINES WS-TITLE-WORK
009300                  PIC X(72).
009400*
009500****************************************************************
009600 01  RUN-REPORT-HEADING-2.
009610     05  FILLER PIC X(23) VALUE 'UNIT         READ   DUP'.
009620     05  FILLER PIC X(23) VALUE 'S   SKIP   REJECT  WRIT'.
009630     05  FILLER PIC X(22) VALUE 'TEN       AMOUNT-TOTAL'.
009900     05  FILLER PIC X(64) VALUE SPACES.
010000*
010100****************************************************************
010200 01  RUN-REPORT-DETAIL-LINE.
010300     05  RL-UNIT                 PIC X(12).
010400     05  FILLER                  PIC X(01).
010500     05  RL-READ                 PIC ZZZZ9.
010600     05  FILLER                  PIC X(03).
010700     05  RL-DUPS                 PIC ZZZZ9.
010800     05  FILLER                  PIC X(03).
010900     05  RL-SKIP                 PIC ZZZZ9.
011000     05  FILLER                  PIC X(03).
011100     05  RL-REJECT               PIC ZZZZ9.
011200     05  FILLER                  PIC X(02).
011300     05  RL-WRITTEN              PIC ZZZZ9.
011400     05  FILLER                  PIC X(07).
011500     05  RL-AMOUNT               PIC ZZ,ZZZ,ZZ9.99-.
011600     05  FILLER                  PIC X(60).
011700*
011800 01  RUN-REPORT-DETAIL-SUB-LINE.
011900     05  FILLER                  PIC X(04).
012000     05  RS-LABEL                PIC X(20).
012100     05  FILLER                  PIC X(04).
012200     05  RS-WRITTEN              PIC ZZZZ9.
012300     05  FILLER                  PIC X(04).
012400     05  RS-AMOUNT               PIC ZZ,ZZZ,ZZ9.99-.
012500     05  FILLER                  PIC X(83).
012600*
012700 01  RUN-REPORT-GRAND-LINE.
012800     05  FILLER                  PIC X(28) VALUE
012900                     'TOTAL LEDGER LINES WRITTEN: '.
013000     05  RG-GRAND-TOTAL          PIC ZZZZZ9.
013100     05  FILLER                  PIC X(98).
013200*
013300****************************************************************
013400 PROCEDURE DIVISION.
013500****************************************************************
013600 000-MAIN.
013700     PERFORM 050-OPEN-FILES.
013800     IF NOT WS-ABEND-YES
013900         PERFORM 100-GET-RUN-DATE
014000         PERFORM 800-PRINT-HEADING
014100         PERFORM 200-READ-RUN-CTL
014200         PERFORM 300-PRINT-ONE-UNIT THRU 300-PRINT-ONE-UNIT-EXIT
014300             UNTIL WS-RUNCTL-EOF-YES OR WS-ABEND-YES
014310         IF NOT WS-ABEND-YES
014320             PERFORM 850-PRINT-GRAND-TOTAL
014330         END-IF
014400     END-IF.
014410     IF WS-ABEND-YES
014420         MOVE 16 TO RETURN-CODE
014430     END-IF.
014600     PERFORM 060-CLOSE-FILES.
014700     GOBACK.
014800*
014900 050-OPEN-FILES.
015000     OPEN INPUT  RUN-CTL-FILE
015100          OUTPUT RUN-REPORT-FILE.
015200     IF WS-RUNCTL-STATUS NOT = '00'
015300         DISPLAY 'GLIMRPT - ERROR OPENING RUN-CTL-FILE, RC: '
015400                 WS-RUNCTL-STATUS
015500         SET WS-ABEND-YES TO TRUE
015600     END-IF.
015700     IF WS-RPTFILE-STATUS NOT = '00'
015800         DISPLAY 'GLIMRPT - ERROR OPENING RUN-REPORT-FILE, RC: '
015900                 WS-RPTFILE-STATUS
016000         SET WS-ABEND-YES TO TRUE
016100     END-IF.
016200     IF WS-ABEND-YES
016300         MOVE 16 TO RETURN-CODE
016400     END-IF.
016500*
016600 060-CLOSE-FILES.
016700     CLOSE RUN-CTL-FILE RUN-REPORT-FILE.
016800*
016900****************************************************************
017000* 100 - RUN DATE, WINDOWED PER THE 1998 Y2K REVIEW AND FORMATTED
017100* INTO THE TITLE LINE.
017200****************************************************************
017300 100-GET-RUN-DATE.
017400     ACCEPT WS-RUN-DATE-RAW FROM DATE.
017500     IF WS-RUN-YY < 50
017600         COMPUTE WS-CCYY-NUM = 2000 + WS-RUN-YY
017700     ELSE
017800         COMPUTE WS-CCYY-NUM = 1900 + WS-RUN-YY
017900     END-IF.
018000     MOVE WS-CCYY-TEXT              TO WS-TITLE-DATE-TEXT(1:4).
018100     MOVE '-'                       TO WS-TITLE-DATE-TEXT(5:1).
018200     MOVE WS-RUN-MM                 TO WS-TITLE-DATE-TEXT(6:2).
018300     MOVE '-'                       TO WS-TITLE-DATE-TEXT(8:1).
018400     MOVE WS-RUN-DD                 TO WS-TITLE-DATE-TEXT(9:2).
018500*
018600****************************************************************
018700* 800 - TWO-LINE HEADING: TITLE/DATE, THEN THE COLUMN CAPTIONS.
018800****************************************************************
018900 800-PRINT-HEADING.
019000     MOVE SPACES         TO RUN-REPORT-REC.
019100     MOVE WS-TITLE-LINE  TO RUN-REPORT-REC(1:72).
019200     WRITE RUN-REPORT-REC AFTER ADVANCING TOP-OF-FORM.
019300     MOVE RUN-REPORT-HEADING-2 TO RUN-REPORT-REC.
019400     WRITE RUN-REPORT-REC AFTER ADVANCING 1 LINE.
019500*
019600****************************************************************
019700* 200 - ONE PHYSICAL READ OF RUN-CTL-FILE.
019800****************************************************************
019900 200-READ-RUN-CTL.
020000     READ RUN-CTL-FILE
020100         AT END MOVE 'Y' TO WS-RUNCTL-EOF.
020200*
020300****************************************************************
020400* 300 - ONE UNIT ROW (FIFTHTHIRD, VANGUARD OR WEGMANS) FOLLOWED
020500* BY ITS RC-DETAIL-COUNT SUB-TOTAL LINES.
020600****************************************************************
020700 300-PRINT-ONE-UNIT.
020800     ADD RC-RUN-LINE-TOTAL TO WS-GRAND-LINE-TOTAL.
020900     MOVE SPACES          TO RUN-REPORT-DETAIL-LINE.
021000     MOVE RC-UNIT-CODE    TO RL-UNIT.
021100     MOVE RC-READ-COUNT   TO RL-READ.
021200     MOVE RC-DUP-COUNT    TO RL-DUPS.
021300     MOVE RC-SKIP-COUNT   TO RL-SKIP.
021400     MOVE RC-REJECT-COUNT TO RL-REJECT.
021500     MOVE RC-WRITTEN-COUNT TO RL-WRITTEN.
021600     MOVE RC-AMOUNT-TOTAL TO RL-AMOUNT.
021700     MOVE RUN-REPORT-DETAIL-LINE TO RUN-REPORT-REC.
021800     WRITE RUN-REPORT-REC AFTER ADVANCING 1 LINE.
021810     IF RC-DETAIL-COUNT > WS-DET-MAX
021820         DISPLAY 'GLIMRPT - RC-DETAIL-COUNT EXCEEDS TABLE SIZE'
021830         SET WS-ABEND-YES TO TRUE
021840         GO TO 300-PRINT-ONE-UNIT-EXIT
021850     END-IF.
021900     IF RC-DETAIL-COUNT > 0
022000         PERFORM 310-PRINT-ONE-DETAIL
022050             THRU 310-PRINT-ONE-DETAIL-EXIT
022100             VARYING WS-DET-SUB FROM 1 BY 1
022200             UNTIL WS-DET-SUB > RC-DETAIL-COUNT
022300     END-IF.
022400     PERFORM 200-READ-RUN-CTL.
022500*
022510 300-PRINT-ONE-UNIT-EXIT.
022520     EXIT.
022600 310-PRINT-ONE-DETAIL.
022700     MOVE SPACES  TO RUN-REPORT-DETAIL-SUB-LINE.
022800     MOVE RC-DETAIL-LABEL(WS-DET-SUB)  TO RS-LABEL.
022900     MOVE RC-DETAIL-WRITTEN(WS-DET-SUB) TO RS-WRITTEN.
023000     MOVE RC-DETAIL-AMOUNT(WS-DET-SUB) TO RS-AMOUNT.
023100     MOVE RUN-REPORT-DETAIL-SUB-LINE TO RUN-REPORT-REC.
023200     WRITE RUN-REPORT-REC AFTER ADVANCING 1 LINE.
023210 310-PRINT-ONE-DETAIL-EXIT.
023220     EXIT.
023300*
023400****************************************************************
023500* 850 - FINAL GRAND-TOTAL LINE, SUM OF THE THREE UNITS' OWN
023600* LEDGER-LINE COUNTS.
023700****************************************************************
023800 850-PRINT-GRAND-TOTAL.
023900     MOVE SPACES              TO RUN-REPORT-REC.
024000     MOVE WS-GRAND-LINE-TOTAL TO RG-GRAND-TOTAL.
024100     MOVE RUN-REPORT-GRAND-LINE TO RUN-REPORT-REC.
024200     WRITE RUN-REPORT-REC AFTER ADVANCING 2 LINES.
