000100******************************************************************
000200* GENERAL LEDGER SYSTEMS GROUP - NIGHTLY IMPORT SUBSYSTEM
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     GLACSCH.
000600 AUTHOR.         R J TAKACS.
000700 INSTALLATION.   GENERAL LEDGER SYSTEMS GROUP.
000800 DATE-WRITTEN.   04/02/89.
000900 DATE-COMPILED.
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001100*
001200****************************************************************
001300*    PROGRAM:  GLACSCH
001400*
001500*    BINARY-SEARCHES THE IN-MEMORY VANGUARD ACCOUNT-MAP TABLE
001600*    (LOADED BY GLIMPVG FROM THE VG-ACCTMAP FILE) FOR ONE
001700*    ACCOUNT-ID (OR ROLE LITERAL) AND RETURNS THE MAPPED LEDGER
001800*    ACCOUNT ROOT.  SAME CALLING SHAPE AS GLKIDSCH.
001900*
002000*    04/02/89  RJT   ORIGINAL
002100*    09/01/98  DPS   Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,
002200*                    NO CHANGE REQUIRED, SIGNED OFF
002300*    03/11/06  RJT   SEARCH KEY NOW CHECKED FOR THE 'ROLE:' PREFIX
002400*                    BEFORE THE LOOKUP RUNS - DIVIDEND/GAIN-ST/
002500*                    GAIN-LT ROLE ROWS ARE HAND-MAINTAINED AND A
002600*                    MISS ON ONE OF THEM IS A SETUP ERROR, NOT A
002700*                    NORMAL MISS (REQ# GL-0447)
002800*    02/14/13  KLM   ADDED A DEFENSIVE CHECK ON LK-ENTRY-COUNT -
002900*                    A NEGATIVE COUNT FROM A CALLER BUG USED TO
003000*                    RUN THE SEARCH LOOP ZERO TIMES AND SILENTLY
003100*                    RETURN NOT-FOUND INSTEAD OF FLAGGING THE BUG
003200*                    (REQ# GL-0512)
003300*    07/22/19  RJT   WS-PASS-COUNT ADDED FOR THE OCCASIONAL
003400*                    SUPPORT CALL WHERE SOMEBODY WANTS TO KNOW
003500*                    HOW MANY COMPARES A LOOKUP ACTUALLY TOOK
003600****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 77  WS-LOW-SUB                  PIC S9(4)  COMP-3 VALUE ZERO.
004400 77  WS-HIGH-SUB                 PIC S9(4)  COMP-3 VALUE ZERO.
004500 77  WS-MID-SUB                  PIC S9(4)  COMP-3 VALUE ZERO.
004600 77  WS-PASS-COUNT               PIC S9(4)  COMP-3 VALUE ZERO.
004700*
004800 01  WS-SEARCH-KEY-WORK          PIC X(20).
004900 01  WS-SEARCH-KEY-VIEW REDEFINES WS-SEARCH-KEY-WORK.
005000     05  WS-KEY-PREFIX           PIC X(05).
005100         88  WS-KEY-IS-ROLE      VALUE 'ROLE:'.
005200     05  WS-KEY-SUFFIX           PIC X(15).
005300*
005400 01  WS-TRACE-ROOT-WORK          PIC X(60).
005500 01  WS-TRACE-ROOT-SPLIT REDEFINES WS-TRACE-ROOT-WORK.
005600     05  WS-TRACE-ROOT-TOP       PIC X(10).
005700     05  WS-TRACE-ROOT-REST      PIC X(50).
005800*
005900 01  WS-DIAG-LINE-WORK.
006000     05  WS-DIAG-LINE-TEXT       PIC X(40).
006100     05  WS-DIAG-LINE-KEY        PIC X(20).
006200 01  WS-DIAG-LINE-FLAT REDEFINES WS-DIAG-LINE-WORK
006300                                 PIC X(60).
006400*
006500 LINKAGE SECTION.
006600 01  LK-ENTRY-COUNT              PIC S9(4)  COMP-3.
006700 01  LK-ACCT-TABLE.
006800     05  LK-ACCT-ENTRY OCCURS 1 TO 200 TIMES
006900                       DEPENDING ON LK-ENTRY-COUNT.
007000         10  LK-ACCT-KEY         PIC X(20).
007100         10  LK-ACCT-ROOT        PIC X(60).
007200 01  LK-SEARCH-KEY               PIC X(20).
007300 01  LK-FOUND-ROOT               PIC X(60).
007400 01  LK-FOUND-FLAG               PIC X(1).
007500     88  LK-KEY-FOUND            VALUE 'Y'.
007600     88  LK-KEY-NOT-FOUND        VALUE 'N'.
007700******************************************************************
007800 PROCEDURE DIVISION USING LK-ENTRY-COUNT, LK-ACCT-TABLE,
007900                          LK-SEARCH-KEY, LK-FOUND-ROOT,
008000                          LK-FOUND-FLAG.
008100******************************************************************
008200 000-MAIN.
008300     SET LK-KEY-NOT-FOUND TO TRUE.
008400     MOVE SPACES         TO LK-FOUND-ROOT.
008500     MOVE LK-SEARCH-KEY  TO WS-SEARCH-KEY-WORK.
008600     IF LK-ENTRY-COUNT < ZERO
008700         DISPLAY 'GLACSCH - NEGATIVE ENTRY COUNT PASSED, ABEND'
008800         MOVE 16 TO RETURN-CODE
008900         GO TO 000-MAIN-EXIT
009000     END-IF.
009100     IF LK-ENTRY-COUNT > ZERO
009200         MOVE 1              TO WS-LOW-SUB
009300         MOVE LK-ENTRY-COUNT TO WS-HIGH-SUB
009400         PERFORM 100-SEARCH-LOOP THRU 100-SEARCH-LOOP-EXIT
009500           UNTIL WS-LOW-SUB > WS-HIGH-SUB
009600              OR LK-KEY-FOUND
009700     END-IF.
009800     IF LK-KEY-FOUND AND WS-KEY-IS-ROLE
009900         MOVE LK-FOUND-ROOT  TO WS-TRACE-ROOT-WORK
010000         DISPLAY 'GLACSCH - ROLE KEY RESOLVED, TOP ACCOUNT: '
010100                 WS-TRACE-ROOT-TOP
010200     END-IF.
010300     IF WS-KEY-IS-ROLE AND LK-KEY-NOT-FOUND
010400         MOVE 'ROLE KEY NOT FOUND IN ACCOUNT MAP'
010500                             TO WS-DIAG-LINE-TEXT
010600         MOVE LK-SEARCH-KEY  TO WS-DIAG-LINE-KEY
010700         DISPLAY WS-DIAG-LINE-FLAT
010800     END-IF.
010900 000-MAIN-EXIT.
011000     GOBACK.
011100*
011200 100-SEARCH-LOOP.
011300     ADD 1 TO WS-PASS-COUNT.
011400     COMPUTE WS-MID-SUB = (WS-LOW-SUB + WS-HIGH-SUB) / 2.
011500     IF LK-ACCT-KEY(WS-MID-SUB) = LK-SEARCH-KEY
011600         SET LK-KEY-FOUND TO TRUE
011700         MOVE LK-ACCT-ROOT(WS-MID-SUB) TO LK-FOUND-ROOT
011800         GO TO 100-SEARCH-LOOP-EXIT
011900     END-IF.
012000     IF LK-ACCT-KEY(WS-MID-SUB) < LK-SEARCH-KEY
012100         COMPUTE WS-LOW-SUB  = WS-MID-SUB + 1
012200     ELSE
012300         COMPUTE WS-HIGH-SUB = WS-MID-SUB - 1
012400     END-IF.
012500 100-SEARCH-LOOP-EXIT.
012600     EXIT.
