000100******************************************************************
000200*    COPY MEMBER    - LEDGREC
000300*    DESCRIPTION    - ONE OUTPUT LINE ON THE GENERATED LEDGER.
000400*                     LG-ENTRY-TYPE TELLS THE DOWNSTREAM LOADER
000500*                     WHICH GROUP OF FIELDS IS MEANINGFUL -
000600*                     'T' A TRANSACTION HEADER (PAYEE/NARRATION),
000700*                     'P' A POSTING LINE (ACCOUNT/AMOUNT/ETC),
000800*                     'B' A STAND-ALONE BALANCE ASSERTION.
001000*    01/06/09  RJT   ORIGINAL LAYOUT
001100*    06/23/12  RJT   ADDED LG-COST-FLAG / LG-COST-PRICE - VANGUARD
001200*                    REINVESTMENT POSTINGS NEED COST-BASIS OR
001300*                    PRICE ANNOTATIONS (REQ# GL-0489)
001400******************************************************************
001500 01  LEDGER-OUT-REC.
001600     05  LG-ENTRY-TYPE           PIC X(1).
001700         88  LG-IS-HEADER        VALUE 'T'.
001800         88  LG-IS-POSTING       VALUE 'P'.
001900         88  LG-IS-BALANCE       VALUE 'B'.
002000     05  LG-DATE                 PIC 9(8).
002100     05  LG-SOURCE               PIC X(10).
002200     05  LG-PAYEE                PIC X(40).
002300     05  LG-NARRATION            PIC X(60).
002400     05  LG-ACCOUNT              PIC X(60).
002500     05  LG-AMOUNT               PIC S9(9)V99.
002600     05  LG-CURRENCY             PIC X(10).
002700     05  LG-QUANTITY             PIC S9(9)V9(4).
002800     05  LG-COST-PRICE           PIC S9(7)V9(4).
002900     05  LG-COST-FLAG            PIC X(1).
003000         88  LG-COST-IS-BASIS    VALUE 'C'.
003100         88  LG-COST-IS-PRICE    VALUE 'P'.
003200     05  FILLER                  PIC X(35).
