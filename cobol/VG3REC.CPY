000100******************************************************************
000200*    COPY MEMBER    - VG3REC
000300*    DESCRIPTION    - VANGUARD BROKERAGE EXTRACT RECORD, ONE PER
000400*                     TRANSACTION.  VG-SEQUENCE-NO IS STABLE
000500*                     ACROSS DOWNLOADS AND IS BOTH THE DEDUPE KEY
000600*                     AND THE SORT KEY FOR GLIMPVG.
000700*
000800*    02/11/09  RJT   ORIGINAL LAYOUT
000900*    07/19/13  RJT   VG-PRICE WIDENED TO 4 DECIMALS TO MATCH
001000*                    BROKERAGE UNIT-COST PRECISION (REQ# GL-0512)
001100*    09/02/99  DPS   Y2K - VG-RECORD-DATE / VG-TRADE-DATE ARE
001200*                    FULL 8-DIGIT CCYYMMDD, NO CHANGE REQUIRED
001300******************************************************************
001400 01  VG-TRANS-REC.
001500     05  VG-ACCOUNT-ID           PIC X(20).
001600     05  VG-SEQUENCE-NO          PIC 9(10).
001700     05  VG-TRANS-CODE           PIC X(4).
001800     05  VG-TRANS-TYPE           PIC X(30).
001900     05  VG-RECORD-DATE          PIC 9(8).
002000     05  VG-TRADE-DATE           PIC 9(8).
002100     05  VG-TICKER               PIC X(10).
002200     05  VG-INVESTMENT-NAME      PIC X(40).
002300         88  VG-IS-CASH-MOVEMENT VALUE
002310             'CASH                                    '.
002400     05  VG-PRINCIPAL-AMT        PIC S9(9)V99.
002500     05  VG-NET-AMT              PIC S9(9)V99.
002600     05  VG-QUANTITY             PIC S9(9)V9(4).
002700     05  VG-PRICE                PIC S9(7)V9(4).
002800     05  FILLER                  PIC X(09).
