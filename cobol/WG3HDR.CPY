000100******************************************************************
000200*    COPY MEMBER    - WG3HDR
000300*    DESCRIPTION    - WEGMANS ORDER HEADER RECORD.  THE ORDER FILE
000400*                     CARRIES ONE HEADER FOLLOWED BY WG-ITEM-COUNT
000500*                     DETAIL RECORDS (COPY WG3ITM); WG-REC-TYPE
000600*                     TELLS GLIMPWG WHICH LAYOUT TO REDEFINE THE
000700*                     RECORD AREA WITH ON EACH READ.
000800*
000900*    05/30/09  RJT   ORIGINAL LAYOUT
001000*    11/11/15  RJT   ADDED WG-TIP-TOTAL - TIPS NO LONGER FOLDED
001100*                    INTO WG-CHARGE-TOTAL (REQ# GL-0601)
001200******************************************************************
001300 01  WG-ORDER-REC.
001400     05  WG-REC-TYPE             PIC X(1).
001500         88  WG-REC-IS-HEADER    VALUE 'H'.
001600         88  WG-REC-IS-ITEM      VALUE 'I'.
001700     05  WG-ORDER-ID             PIC X(20).
001800     05  WG-ORDER-DATE           PIC 9(8).
001900     05  WG-STORE-NAME           PIC X(30).
002000     05  WG-ORDER-STATUS         PIC X(10).
002100         88  WG-ORDER-CANCELLED  VALUE 'cancelled '.
002200     05  WG-TAX-TOTAL            PIC S9(7)V99.
002300     05  WG-TIP-TOTAL            PIC S9(7)V99.
002400     05  WG-CHARGE-TOTAL         PIC S9(9)V99.
002500     05  WG-ITEM-COUNT           PIC 9(3).
002600     05  FILLER                  PIC X(07).
