000100******************************************************************
000200* GENERAL LEDGER SYSTEMS GROUP - NIGHTLY IMPORT SUBSYSTEM
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     GLKIDSCH.
000600 AUTHOR.         R J TAKACS.
000700 INSTALLATION.   GENERAL LEDGER SYSTEMS GROUP.
000800 DATE-WRITTEN.   01/08/89.
000900 DATE-COMPILED.
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001100*
001200****************************************************************
001300*    PROGRAM:  GLKIDSCH
001400*
001500*    BINARY-SEARCHES THE IN-MEMORY KNOWN-TRANSACTION-ID TABLE
001600*    (COPY KIDTBL) FOR ONE (SOURCE, ID) PAIR.  CALLED ONCE PER
001700*    INPUT RECORD BY EACH OF THE THREE NIGHTLY IMPORTERS
001800*    (GLIMPFT, GLIMPVG, GLIMPWG) SO THE SEARCH LOGIC LIVES IN
001900*    ONE PLACE.  MODELLED ON THE OLD ADSORT INSERTION-SORT
002000*    SUBROUTINE - SAME IDEA OF PASSING THE CALLER'S TABLE DOWN
002100*    THROUGH LINKAGE VIA OCCURS DEPENDING ON.
002200*
002300*    01/08/89  RJT   ORIGINAL - LINEAR SCAN
002400*    06/14/94  RJT   CONVERTED TO BINARY SEARCH - KNOWN-ID FILE
002500*                    PASSING 9,000+ ROWS ON THE VANGUARD RUN WAS
002600*                    MAKING THE LINEAR SCAN TOO SLOW (REQ GL-0301)
002700*    09/01/98  DPS   Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,
002800*                    NO CHANGE REQUIRED, SIGNED OFF
002900*    05/19/03  RJT   RAISED TABLE CEILING TO 20000 TO MATCH
003000*                    KIDTBL (REQ# GL-0442)
003100*    11/08/08  RJT   SOURCE/ID NOW COMPARED AS ONE COMPOSITE FLAT
003200*                    KEY INSTEAD OF THE OLD NESTED-IF PAIR - SAME
003300*                    RESULT, ONE LESS BRANCH PER MIDPOINT TEST
003400*                    (REQ# GL-0455)
003500*    02/14/13  KLM   ADDED A DEFENSIVE CHECK ON LK-ENTRY-COUNT -
003600*                    A NEGATIVE COUNT FROM A CALLER BUG USED TO
003700*                    RUN THE SEARCH LOOP ZERO TIMES AND SILENTLY
003800*                    RETURN NOT-FOUND INSTEAD OF FLAGGING THE BUG
003900*                    (REQ# GL-0512)
004000*    07/22/19  RJT   WS-PASS-COUNT ADDED FOR THE OCCASIONAL
004100*                    SUPPORT CALL WHERE SOMEBODY WANTS TO KNOW
004200*                    HOW MANY COMPARES A LOOKUP ACTUALLY TOOK
004300****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 77  WS-LOW-SUB                  PIC S9(5)  COMP-3 VALUE ZERO.
005100 77  WS-HIGH-SUB                 PIC S9(5)  COMP-3 VALUE ZERO.
005200 77  WS-MID-SUB                  PIC S9(5)  COMP-3 VALUE ZERO.
005300 77  WS-PASS-COUNT               PIC S9(5)  COMP-3 VALUE ZERO.
005400*
005500 01  WS-SEARCH-KEY-WORK.
005600     05  WS-SEARCH-KEY-SOURCE    PIC X(10).
005700     05  WS-SEARCH-KEY-ID        PIC X(36).
005800 01  WS-SEARCH-KEY-FLAT REDEFINES WS-SEARCH-KEY-WORK
005900                                  PIC X(46).
006000*
006100 01  WS-ABEND-MSG-WORK.
006200     05  WS-ABEND-MSG-TEXT       PIC X(40).
006300     05  WS-ABEND-MSG-COUNT      PIC -9(5).
006400 01  WS-ABEND-MSG-FLAT REDEFINES WS-ABEND-MSG-WORK
006500                                 PIC X(46).
006600*
006700 LINKAGE SECTION.
006800 01  LK-ENTRY-COUNT              PIC S9(5)  COMP-3.
006900 01  LK-KID-TABLE.
007000     05  LK-KID-ENTRY OCCURS 1 TO 20000 TIMES
007100                      DEPENDING ON LK-ENTRY-COUNT.
007200         10  LK-KID-SOURCE       PIC X(10).
007300         10  LK-KID-ID           PIC X(36).
007400 01  LK-KID-TABLE-FLAT REDEFINES LK-KID-TABLE.
007500     05  LK-KID-ENTRY-FLAT OCCURS 1 TO 20000 TIMES
007600                      DEPENDING ON LK-ENTRY-COUNT
007700                      PIC X(46).
007800 01  LK-SEARCH-SOURCE            PIC X(10).
007900 01  LK-SEARCH-ID                PIC X(36).
008000 01  LK-FOUND-FLAG               PIC X(1).
008100     88  LK-ID-FOUND             VALUE 'Y'.
008200     88  LK-ID-NOT-FOUND         VALUE 'N'.
008300******************************************************************
008400 PROCEDURE DIVISION USING LK-ENTRY-COUNT, LK-KID-TABLE,
008500                          LK-SEARCH-SOURCE, LK-SEARCH-ID,
008600                          LK-FOUND-FLAG.
008700******************************************************************
008800 000-MAIN.
008900     SET LK-ID-NOT-FOUND TO TRUE.
009000     MOVE LK-SEARCH-SOURCE TO WS-SEARCH-KEY-SOURCE.
009100     MOVE LK-SEARCH-ID     TO WS-SEARCH-KEY-ID.
009200     IF LK-ENTRY-COUNT < ZERO
009300         MOVE 'GLKIDSCH - NEGATIVE ENTRY COUNT, ABEND'
009400                             TO WS-ABEND-MSG-TEXT
009500         MOVE LK-ENTRY-COUNT TO WS-ABEND-MSG-COUNT
009600         DISPLAY WS-ABEND-MSG-FLAT
009700         MOVE 16 TO RETURN-CODE
009800         GO TO 000-MAIN-EXIT
009900     END-IF.
010000     IF LK-ENTRY-COUNT > ZERO
010100         MOVE 1              TO WS-LOW-SUB
010200         MOVE LK-ENTRY-COUNT TO WS-HIGH-SUB
010300         PERFORM 100-SEARCH-LOOP THRU 100-SEARCH-LOOP-EXIT
010400           UNTIL WS-LOW-SUB > WS-HIGH-SUB
010500              OR LK-ID-FOUND
010600     END-IF.
010700 000-MAIN-EXIT.
010800     GOBACK.
010900*
011000 100-SEARCH-LOOP.
011100     ADD 1 TO WS-PASS-COUNT.
011200     COMPUTE WS-MID-SUB = (WS-LOW-SUB + WS-HIGH-SUB) / 2.
011300     IF LK-KID-ENTRY-FLAT(WS-MID-SUB) = WS-SEARCH-KEY-FLAT
011400         SET LK-ID-FOUND TO TRUE
011500         GO TO 100-SEARCH-LOOP-EXIT
011600     END-IF.
011700     IF LK-KID-ENTRY-FLAT(WS-MID-SUB) < WS-SEARCH-KEY-FLAT
011800         COMPUTE WS-LOW-SUB  = WS-MID-SUB + 1
011900     ELSE
012000         COMPUTE WS-HIGH-SUB = WS-MID-SUB - 1
012100     END-IF.
012200 100-SEARCH-LOOP-EXIT.
012300     EXIT.
