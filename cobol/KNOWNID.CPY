000100******************************************************************
000200*    COPY MEMBER    - KNOWNID
000300*    DESCRIPTION    - ONE ROW PER TRANSACTION ID ALREADY PRESENT
000400*                     IN THE LEDGER.  BUILT NIGHTLY BY THE LEDGER
000500*                     EXTRACT JOB (NOT PART OF THIS SUITE) AND
000600*                     READ ENTIRE BY EACH OF THE THREE IMPORTERS.
000700*
000800*    01/06/09  RJT   ORIGINAL LAYOUT
000900*    05/06/19  RJT   DROPPED THE 2-BYTE TRAILING FILLER - LEDGER
000910*                    EXTRACT WRITES THIS FILE FIXED AT 46 BYTES,
000920*                    NOT 48, AND THE OLD FILLER WAS SHIFTING EVERY
000930*                    RECORD PAST ROW 1 (REQ# GL-0718)
001000******************************************************************
001100 01  KNOWN-ID-REC.
001200     05  KN-SOURCE               PIC X(10).
001300         88  KN-SRC-FIFTHTHIRD   VALUE 'FIFTHTHIRD'.
001400         88  KN-SRC-VANGUARD     VALUE 'VANGUARD  '.
001500         88  KN-SRC-WEGMANS      VALUE 'WEGMANS   '.
001600     05  KN-TRANS-ID             PIC X(36).
