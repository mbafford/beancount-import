000100******************************************************************
000200*    COPY MEMBER    - KIDTBL
000300*    DESCRIPTION    - IN-MEMORY, BINARY-SEARCHABLE COPY OF THE
000400*                     KNOWN-ID FILE, KEYED BY (SOURCE, ID).  THE
000500*                     TABLE IS BUILT ONCE AT START-UP BY EACH OF
000600*                     THE THREE IMPORTERS (PARAGRAPH 100-LOAD-
000700*                     KNOWN-IDS) AND NEVER CHANGES DURING A RUN.
001000*    01/08/09  RJT   ORIGINAL LAYOUT - LINEAR TABLE
001100*    08/30/14  RJT   RESIZED TO OCCURS DEPENDING ON - KNOWN-ID
001200*                    FILE HAD GROWN PAST THE OLD FIXED OCCURS 4000
001300*                    (REQ# GL-0555)
001400******************************************************************
001500 01  KID-TABLE-AREA.
001600     05  KID-ENTRY-COUNT         PIC S9(5)  COMP-3 VALUE ZERO.
001700     05  KID-ENTRY OCCURS 1 TO 20000 TIMES
001800                   DEPENDING ON KID-ENTRY-COUNT
001900                   ASCENDING KEY IS KID-SOURCE KID-ID
002000                   INDEXED BY KID-IDX.
002100         10  KID-SOURCE          PIC X(10).
002200         10  KID-ID              PIC X(36).
